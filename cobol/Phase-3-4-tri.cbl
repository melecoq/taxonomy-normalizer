000100******************************************************************        
000200* PROGRAM:    4-TRI                                                       
000300* PURPOSE:    Taxonomy normalizer, phase 3 - the one-shot full            
000400*             sort ahead of the control-break walk.  Re-keys the          
000500*             merged 3-TAXONS.DAT set on all nine lineage fields,         
000600*             Kingdom first, author last, with a genuine blank            
000700*             field sorting AFTER every non-blank value in that           
000800*             column (SORT itself puts blanks first, so the key           
000900*             actually carried into the SD record is HIGH-VALUES          
001000*             wherever the source field is blank - stripped back          
001100*             out again on the way to 4-TAXONS.DAT).  A running           
001200*             sequence number rides along as the last key so two          
001300*             rows that tie on all nine fields keep the order             
001400*             they arrived in.                                            
001500******************************************************************        
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.    4-TRI.                                                    
001800 AUTHOR.        F.X. MARCHEIX.                                            
001900 INSTALLATION.  GROUPE-3 BATCH SERVICES.                                  
002000 DATE-WRITTEN.  04/18/1988.                                               
002100 DATE-COMPILED.                                                           
002200 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
002300******************************************************************        
002400* CHANGE LOG                                                              
002500*   04/18/1988  FXM  TX-020  first cut - straight SORT ... USING          
002600*                            ... GIVING, no blank handling                
002700*   05/02/1988  FXM  TX-020  blanks were sorting ahead of real            
002800*                            values - added shadow HIGH-VALUES            
002900*                            key via INPUT/OUTPUT PROCEDURE               
003000*   10/03/1988  KR   TX-017  running sequence number tacked on            
003100*                            as the tenth key - ties on all nine          
003200*                            lineage fields were reordering               
003300*                            between reruns                               
003400*   01/06/1999  FXM  TX-044  Y2K - DATE-WRITTEN off 2-digit year          
003500*   08/22/2003  CB   TX-058  reformatted FILE-CONTROL to house            
003600*                            upper-case logical-name standard             
003700******************************************************************        
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01                     IS TOP-OF-FORM                               
004200     CLASS TAXON-ALPHABETIC  IS 'A' THRU 'Z' 'a' THRU 'z'                 
004300     UPSI-0                  IS SW-RERUN-INDICATOR.                       
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700     SELECT  F-TAXONS  ASSIGN TO "3-TAXONS.DAT"                           
004800         ORGANIZATION LINE SEQUENTIAL.                                    
004900                                                                          
005000     SELECT  C-TAXONS  ASSIGN TO "4-TAXONS.DAT"                           
005100         ORGANIZATION LINE SEQUENTIAL.                                    
005200                                                                          
005300     SELECT  TRI        ASSIGN TO DISK.                                   
005400                                                                          
005500******************************************************************        
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 FD  F-TAXONS.                                                            
006000     COPY TAXCLAS.                                                        
006100                                                                          
006200*    Raw first-440 view of the DC record - carries the 9 keyed            
006300*    fields without the reserved growth filler on the end                 
006400 01  DC-CLASSIFICATION-CONTENT                                            
006500         REDEFINES DC-CLASSIFICATION-RECORD  PIC X(440).                  
006600                                                                          
006700 FD  C-TAXONS.                                                            
006800 01  C-TAXONS-ENREG          PIC X(460).                                  
006900                                                                          
006950*    SORT work record - nine 80-byte shadow keys (real value or           
006960*    HIGH-VALUES stand-in), the running sequence number, then the         
006970*    untouched original field content carried through unsorted            
007000 SD  TRI.                                                                 
007100 01  T-DATA.                                                              
007200     05  T-KEY-KINGDOM           PIC X(80).                               
007300     05  T-KEY-PHYLUM            PIC X(80).                               
007400     05  T-KEY-KLASS             PIC X(80).                               
007500     05  T-KEY-ORDER             PIC X(80).                               
007600     05  T-KEY-FAMILY            PIC X(80).                               
007700     05  T-KEY-GENUS             PIC X(80).                               
007800     05  T-KEY-SPECIES           PIC X(80).                               
007900     05  T-KEY-SUBSPECIES        PIC X(80).                               
008000     05  T-KEY-AUTHOR            PIC X(80).                               
008050*    Tie-breaker key - preserves arrival order among rows equal           
008060*    on all nine lineage keys                                             
008100     05  T-SEQ-NO                PIC 9(09).                               
008150*    Original, unshadowed field content - this is what actually           
008160*    gets written to 4-TAXONS.DAT once the sort is done                   
008200     05  T-ORIG-CLASSIFICATION.                                           
008300         10  TO-KINGDOM          PIC X(40).                               
008400         10  TO-PHYLUM           PIC X(40).                               
008500         10  TO-KLASS            PIC X(40).                               
008600         10  TO-ORDER            PIC X(40).                               
008700         10  TO-FAMILY           PIC X(40).                               
008800         10  TO-GENUS            PIC X(40).                               
008900         10  TO-SPECIES          PIC X(60).                               
009000         10  TO-SUBSPECIES       PIC X(80).                               
009100         10  TO-AUTHOR           PIC X(60).                               
009150     05  FILLER                  PIC X(01)  VALUE SPACE.                  
009200     05  T-ORIG-RAW REDEFINES T-ORIG-CLASSIFICATION                       
009300                                 PIC X(440).                              
009400                                                                          
009500******************************************************************        
009600 WORKING-STORAGE SECTION.                                                 
009650*    Lone scalar, kept apart from the pass counter below -                
009660*    running sequence number stamped on each sorted row                   
009670 77  WS-SEQ-COUNTER             PIC 9(9)  COMP  VALUE ZERO.               
009700                                                                          
009750*    Subscript that walks the eight-rank key builder below                
009800 01  WORKING-DATA-MANAGER.                                                
010000     05  WS-RANK-NUM             PIC 9(1)  COMP.                          
010050     05  FILLER                  PIC X(10)  VALUE SPACES.                 
010100                                                                          
010150*    Shared scratch field the key builder moves each lineage              
010160*    value through on its way to the matching T-KEY-* slot                
010200 01  WS-COMPARE-AREA.                                                     
010300     05  WS-KEY-SCRATCH          PIC X(80).                               
010350     05  FILLER                  PIC X(20)  VALUE SPACES.                 
010400                                                                          
010500*    Run-date banner - date/split REDEFINES (house habit)                 
010600 01  WS-RUN-DATE-AREA.                                                    
010700     05  WS-RUN-DATE             PIC 9(6).                                
010800 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-AREA.                        
010900     05  WS-RD-YY                PIC 9(2).                                
011000     05  WS-RD-MM                PIC 9(2).                                
011100     05  WS-RD-DD                PIC 9(2).                                
011200                                                                          
011300 01  FILE-WORKING-MANAGER.                                                
011400* ++===                                fin article rencontre ===++        
011500     05  FIN-ENREG               PIC  X(01) VALUE  SPACE.                 
011600         88  FF                              VALUE  HIGH-VALUE.           
011700                                                                          
011800******************************************************************        
011900 PROCEDURE DIVISION.                                                      
012000                                                                          
012050******************************************************************        
012060*    MAIN-PROCEDURE - the whole program is one SORT verb.  This           
012070*    shop long ago settled on INPUT/OUTPUT PROCEDURE over USING/          
012080*    GIVING for this SORT because the blank-field shadow-key trick        
012090*    below needs a place to sit between the file and the SD record        
012095******************************************************************        
012100 MAIN-PROCEDURE.                                                          
012200                                                                          
012250*    Console banner - operator's confirmation this is today's run         
012300     ACCEPT WS-RUN-DATE-AREA FROM DATE                                    
012400     DISPLAY "4-TRI RUN " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY              
012500                                                                          
012550*    Ten ascending keys - the nine lineage fields Kingdom-first,          
012560*    Author last, then the sequence number to hold the arrival            
012570*    order of any row that ties on all nine real fields                   
012600     SORT TRI                                                             
012700         ON ASCENDING KEY T-KEY-KINGDOM                                   
012800                          T-KEY-PHYLUM                                    
012900                          T-KEY-KLASS                                     
013000                          T-KEY-ORDER                                     
013100                          T-KEY-FAMILY                                    
013200                          T-KEY-GENUS                                     
013300                          T-KEY-SPECIES                                   
013400                          T-KEY-SUBSPECIES                                
013500                          T-KEY-AUTHOR                                    
013600                          T-SEQ-NO                                        
013700         INPUT PROCEDURE  LOAD-SORT-INPUT                                 
013800         OUTPUT PROCEDURE WRITE-SORT-OUTPUT                               
013900                                                                          
013950*    Row count doubles as the last sequence number handed out             
014000     DISPLAY "4-TRI TAXA SORTED " WS-SEQ-COUNTER                          
014100                                                                          
014200     PERFORM FIN-PGM                                                      
014300     .                                                                    
014400                                                                          
014500******************************************************************        
014600*    Step 5, feed side.  SORT collates blanks ahead of any real           
014650*    value in a column, which is backwards from what this shop            
014670*    wants - a taxon with no recorded Family should not jump to           
014680*    the front of the Family ordering - so every blank field is           
014690*    swapped for a HIGH-VALUES shadow key before RELEASE, forcing         
014695*    it to sort to the bottom of its column instead                       
014700                                                                          
014900 LOAD-SORT-INPUT.                                                         
014950*    Open, prime the read, release one SD record per input row            
015000     OPEN INPUT F-TAXONS                                                  
015100     PERFORM READ-TAXON-IN                                                
015200     PERFORM RELEASE-ONE-RECORD UNTIL FF                                  
015300     CLOSE F-TAXONS                                                       
015400     .                                                                    
015500                                                                          
015550*    Buffered read of the merged working set from 3-NORMALISE             
015600 READ-TAXON-IN.                                                           
015700     READ F-TAXONS                                                        
015800         AT END                                                           
015900             SET FF TO TRUE                                               
016000         NOT AT END                                                       
016100             CONTINUE                                                     
016200     END-READ                                                             
016300     .                                                                    
016400                                                                          
016450*    Stamps this row's sequence number, keeps the untouched               
016460*    original field content off to the side, builds the nine              
016470*    sort keys, then hands the SD record to the sort itself               
016500 RELEASE-ONE-RECORD.                                                      
016600     ADD 1 TO WS-SEQ-COUNTER                                              
016700     MOVE WS-SEQ-COUNTER TO T-SEQ-NO                                      
016800     MOVE DC-CLASSIFICATION-CONTENT TO T-ORIG-RAW                         
016900                                                                          
016950*    Eight of the nine key fields share one shadow-key builder;           
016960*    Author is the ninth and is built separately just below               
017000     PERFORM BUILD-ONE-KEY-FIELD                                          
017100         VARYING WS-RANK-NUM FROM 1 BY 1                                  
017200         UNTIL WS-RANK-NUM > 8                                            
017300                                                                          
017400     MOVE DC-AUTHOR TO WS-KEY-SCRATCH                                     
017500     IF WS-KEY-SCRATCH = SPACES                                           
017600         MOVE HIGH-VALUES TO WS-KEY-SCRATCH                               
017700     END-IF                                                               
017800     MOVE WS-KEY-SCRATCH TO T-KEY-AUTHOR                                  
017900                                                                          
018000     RELEASE T-DATA                                                       
018100                                                                          
018200     PERFORM READ-TAXON-IN                                                
018300     .                                                                    
018400                                                                          
018450*    Rank-indexed key builder - moves the one active lineage              
018460*    field for WS-RANK-NUM into the scratch area, substitutes             
018470*    the HIGH-VALUES shadow key if it is blank, then moves the            
018480*    scratch area back out to the matching T-KEY-* field                  
018500 BUILD-ONE-KEY-FIELD.                                                     
018600     EVALUATE WS-RANK-NUM                                                 
018700         WHEN 1  MOVE DC-KINGDOM    TO WS-KEY-SCRATCH                     
018800         WHEN 2  MOVE DC-PHYLUM     TO WS-KEY-SCRATCH                     
018900         WHEN 3  MOVE DC-KLASS      TO WS-KEY-SCRATCH                     
019000         WHEN 4  MOVE DC-ORDER      TO WS-KEY-SCRATCH                     
019100         WHEN 5  MOVE DC-FAMILY     TO WS-KEY-SCRATCH                     
019200         WHEN 6  MOVE DC-GENUS      TO WS-KEY-SCRATCH                     
019300         WHEN 7  MOVE DC-SPECIES    TO WS-KEY-SCRATCH                     
019400         WHEN 8  MOVE DC-SUBSPECIES TO WS-KEY-SCRATCH                     
019500     END-EVALUATE                                                         
019600     IF WS-KEY-SCRATCH = SPACES                                           
019700         MOVE HIGH-VALUES TO WS-KEY-SCRATCH                               
019800     END-IF                                                               
019900     EVALUATE WS-RANK-NUM                                                 
020000         WHEN 1  MOVE WS-KEY-SCRATCH TO T-KEY-KINGDOM                     
020100         WHEN 2  MOVE WS-KEY-SCRATCH TO T-KEY-PHYLUM                      
020200         WHEN 3  MOVE WS-KEY-SCRATCH TO T-KEY-KLASS                       
020300         WHEN 4  MOVE WS-KEY-SCRATCH TO T-KEY-ORDER                       
020400         WHEN 5  MOVE WS-KEY-SCRATCH TO T-KEY-FAMILY                      
020500         WHEN 6  MOVE WS-KEY-SCRATCH TO T-KEY-GENUS                       
020600         WHEN 7  MOVE WS-KEY-SCRATCH TO T-KEY-SPECIES                     
020700         WHEN 8  MOVE WS-KEY-SCRATCH TO T-KEY-SUBSPECIES                  
020800     END-EVALUATE                                                         
020900     .                                                                    
021000                                                                          
021100******************************************************************        
021200*    Step 5, delivery side.  The sort is done and each SD record          
021250*    comes back through RETURN in final order; the shadow keys            
021280*    themselves are never written out, only the original,                 
021290*    untouched field content that rode along beside them                  
021400                                                                          
021500 WRITE-SORT-OUTPUT.                                                       
021550*    Open, prime the return, emit one output row per sorted row           
021600     OPEN OUTPUT C-TAXONS                                                 
021700     MOVE SPACE TO FIN-ENREG                                              
021800     PERFORM RETURN-TAXON-OUT                                             
021900     PERFORM EMIT-ONE-TAXON UNTIL FF                                      
022000     CLOSE C-TAXONS                                                       
022100     .                                                                    
022200                                                                          
022250*    Buffered RETURN of the next sorted SD record                         
022300 RETURN-TAXON-OUT.                                                        
022400     RETURN TRI                                                           
022500         AT END                                                           
022600             SET FF TO TRUE                                               
022700         NOT AT END                                                       
022800             CONTINUE                                                     
022900     END-RETURN                                                           
023000     .                                                                    
023100                                                                          
023150*    INITIALIZE clears any prior row's data before the original           
023160*    field content (never the shadow key) is carried across and           
023170*    written to 4-TAXONS.DAT                                              
023200 EMIT-ONE-TAXON.                                                          
023300     INITIALIZE DC-CLASSIFICATION-RECORD                                  
023400     MOVE T-ORIG-RAW TO DC-CLASSIFICATION-CONTENT                         
023500     MOVE DC-CLASSIFICATION-RECORD TO C-TAXONS-ENREG                      
023600     WRITE C-TAXONS-ENREG                                                 
023700     PERFORM RETURN-TAXON-OUT                                             
023800     .                                                                    
023900                                                                          
024000******************************************************************        
024050*    FONCTION - normal end of job, no return-code work needed             
024100 FIN-PGM.                                                                 
024200     STOP RUN                                                             
024300     .                                                                    
024400******************************************************************        
