000100******************************************************************        
000200* PROGRAM:    5-ARBRE                                                     
000300* PURPOSE:    Taxonomy normalizer, phase 4 - the control-break            
000400*             walk that turns the fully sorted 4-TAXONS.DAT               
000500*             lineage extract into a parent-pointer taxon tree.           
000600*             Walks the set once top to bottom, keeping the open          
000700*             taxon id at every rank, and cuts a new taxon record         
000800*             wherever the rank of deviation from the row before          
000900*             says a new branch has started.  Writes NORMAL.DAT,          
001000*             one taxon per line, id ascending (= creation order).        
001100******************************************************************        
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID.    5-ARBRE.                                                  
001400 AUTHOR.        K. ROPITAL.                                               
001500 INSTALLATION.  GROUPE-3 BATCH SERVICES.                                  
001600 DATE-WRITTEN.  05/09/1988.                                               
001700 DATE-COMPILED.                                                           
001800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
001900******************************************************************        
002000* CHANGE LOG                                                              
002100*   05/09/1988  KR   TX-022  first cut - rank-of-deviation walk,          
002200*                            ranks Kingdom..Genus only                    
002300*   06/14/1988  KR   TX-023  species/subspecies 4-bit state table         
002400*                            added - Genus-only compare was               
002500*                            missing the leaf-author special case         
002600*   09/02/1988  FXM  TX-025  last-author-wins override for a              
002700*                            species record with subspecies-              
002800*                            bearing siblings                             
002900*   04/18/1990  CB   TX-029  output buffered in a working table so        
003000*                            the species-author override can reach        
003100*                            back and amend an already-emitted row        
003200*                            before NORMAL.DAT is written                 
003300*   01/06/1999  FXM  TX-044  Y2K - DATE-WRITTEN off 2-digit year          
003400*   09/14/2004  CB   TX-062  bumped OCCURS ceilings for the new           
003500*                            regional survey volumes                      
003600******************************************************************        
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01                     IS TOP-OF-FORM                               
004100     CLASS TAXON-ALPHABETIC  IS 'A' THRU 'Z' 'a' THRU 'z'                 
004200     UPSI-0                  IS SW-RERUN-INDICATOR.                       
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500                                                                          
004600     SELECT  F-TAXONS  ASSIGN TO "4-TAXONS.DAT"                           
004700         ORGANIZATION LINE SEQUENTIAL.                                    
004800                                                                          
004900     SELECT  C-NORMAL  ASSIGN TO "NORMAL.DAT"                             
005000         ORGANIZATION LINE SEQUENTIAL.                                    
005100                                                                          
005200******************************************************************        
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500                                                                          
005600 FD  F-TAXONS.                                                            
005700     COPY TAXCLAS.                                                        
005800                                                                          
005900*    Output taxon record - pipe-delimited print line, same                
006000*    Affichage/COLONNE-*/FILLER '|' idiom this shop used on its           
006100*    its old tax-roll listings                                            
006200 FD  C-NORMAL.                                                            
006300 01  ARTICLE-TAXON.                                                       
006400     05  COLONNE-ID              PIC 9(09).                               
006500     05  FILLER                  PIC X(01)  VALUE '|'.                    
006600     05  COLONNE-PARENT-ID       PIC 9(09).                               
006700     05  FILLER                  PIC X(01)  VALUE '|'.                    
006800     05  COLONNE-RANK            PIC X(02).                               
006900     05  FILLER                  PIC X(01)  VALUE '|'.                    
007000     05  COLONNE-SCI-NAME        PIC X(80).                               
007100     05  FILLER                  PIC X(01)  VALUE '|'.                    
007200     05  COLONNE-AUTHOR          PIC X(60).                               
007300     05  FILLER                  PIC X(01)  VALUE '|'.                    
007400                                                                          
007500******************************************************************        
007600 WORKING-STORAGE SECTION.                                                 
007700                                                                          
007800     COPY TAXRANK.                                                        
007900                                                                          
008000*    Shadow copy of the row just read (WC-) and the row before it         
008100*    (WP-) - same shape as TAXCLAS, same reserved-growth filler,          
008200*    kept as two working records so the control break can compare         
008300*    "this row" against "the row before" one field at a time              
008400 01  WS-CURR-CLASSIFICATION.                                              
008500     05  WC-KINGDOM              PIC X(40).                               
008600     05  WC-PHYLUM               PIC X(40).                               
008700     05  WC-KLASS                PIC X(40).                               
008800     05  WC-ORDER                PIC X(40).                               
008900     05  WC-FAMILY               PIC X(40).                               
009000     05  WC-GENUS                PIC X(40).                               
009100     05  WC-SPECIES              PIC X(60).                               
009200     05  WC-SUBSPECIES           PIC X(80).                               
009300     05  WC-AUTHOR               PIC X(60).                               
009400     05  FILLER                  PIC X(20)  VALUE SPACES.                 
009500 01  WS-CURR-RAW REDEFINES WS-CURR-CLASSIFICATION PIC X(460).             
009600                                                                          
009700 01  WS-PREV-CLASSIFICATION.                                              
009800     05  WP-KINGDOM              PIC X(40).                               
009900     05  WP-PHYLUM               PIC X(40).                               
010000     05  WP-KLASS                PIC X(40).                               
010100     05  WP-ORDER                PIC X(40).                               
010200     05  WP-FAMILY               PIC X(40).                               
010300     05  WP-GENUS                PIC X(40).                               
010400     05  WP-SPECIES              PIC X(60).                               
010500     05  WP-SUBSPECIES           PIC X(80).                               
010600     05  WP-AUTHOR               PIC X(60).                               
010700     05  FILLER                  PIC X(20)  VALUE SPACES.                 
010800 01  WS-PREV-RAW REDEFINES WS-PREV-CLASSIFICATION PIC X(460).             
010900                                                                          
010950*    Lone scalar, kept apart from the counter group below -               
010960*    next taxon id to hand out, ascending, never reused                   
010970 77  WS-NEXT-ID                 PIC 9(9)  COMP  VALUE ZERO.               
011000 01  WORKING-DATA-MANAGER.                                                
011100     05  WS-TAXA-READ-COUNT      PIC 9(9)  COMP  VALUE ZERO.              
011300     05  WS-OUT-COUNT            PIC 9(4)  COMP  VALUE ZERO.              
011400     05  WS-RANK-NUM             PIC 9(1)  COMP.                          
011500     05  WS-RANK-R               PIC 9(1)  COMP.                          
011600     05  WS-SCAN-R               PIC 9(1)  COMP.                          
011700     05  WS-SCAN-START           PIC 9(1)  COMP.                          
011800     05  WS-DEVIATION-RANK       PIC 9(1)  COMP  VALUE ZERO.              
011900     05  WS-PARENT-ID            PIC 9(9)  COMP.                          
012000     05  WS-TARGET-ID            PIC 9(9)  COMP.                          
012100     05  WS-HAS-SP-SRC           PIC 9(1)  COMP.                          
012200     05  WS-HAS-SP-TGT           PIC 9(1)  COMP.                          
012300     05  WS-HAS-SUB-SRC          PIC 9(1)  COMP.                          
012400     05  WS-HAS-SUB-TGT          PIC 9(1)  COMP.                          
012500     05  WS-DEV-STATE            PIC 9(2)  COMP.                          
012600     05  WS-SUB-1                PIC 9(4)  COMP.                          
012650     05  FILLER                  PIC X(10)  VALUE SPACES.                 
012700                                                                          
012750*    Common work fields the rank-indexed accessor pair and the            
012760*    deviation-rank comparisons share back and forth                      
012800 01  WS-COMPARE-AREA.                                                     
012900     05  WS-RANK-VALUE           PIC X(80).                               
013000     05  WS-CMP-A                PIC X(80).                               
013100     05  WS-CMP-B                PIC X(80).                               
013200     05  FILLER                  PIC X(20)  VALUE SPACES.                 
013300                                                                          
013400*    Open-taxon-id-per-rank table - the "currently open taxon id"         
013500*    this rank last cut, cleared whenever a higher rank changes           
013600 01  WS-OPEN-ID-TABLE.                                                    
013700     05  WS-OPEN-ID              PIC 9(9)  COMP  OCCURS 8 TIMES.          
013750     05  FILLER                  PIC X(09)  VALUE SPACES.                 
013800                                                                          
013900 01  WS-SWITCH-MANAGER.                                                   
014000     05  WS-FIRST-ROW-FLAG       PIC X(01)  VALUE 'Y'.                    
014100         88  WS-FIRST-ROW-YES              VALUE 'Y'.                     
014200         88  WS-FIRST-ROW-NO                VALUE 'N'.                    
014300     05  WS-DEV-FOUND-FLAG       PIC X(01)  VALUE 'N'.                    
014400         88  WS-DEV-FOUND-YES              VALUE 'Y'.                     
014500         88  WS-DEV-FOUND-NO                VALUE 'N'.                    
014600     05  WS-LOWER-BLANK-FLAG     PIC X(01)  VALUE 'Y'.                    
014700         88  WS-LOWER-BLANK-YES            VALUE 'Y'.                     
014800         88  WS-LOWER-BLANK-NO              VALUE 'N'.                    
014850     05  FILLER                  PIC X(10)  VALUE SPACES.                 
014900                                                                          
015000*    Run-date banner - date/split REDEFINES (house habit)                 
015100 01  WS-RUN-DATE-AREA.                                                    
015200     05  WS-RUN-DATE             PIC 9(6).                                
015300 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-AREA.                        
015400     05  WS-RD-YY                PIC 9(2).                                
015500     05  WS-RD-MM                PIC 9(2).                                
015600     05  WS-RD-DD                PIC 9(2).                                
015700                                                                          
015800*    Materialized-taxon working table - buffered so a later row's         
015900*    author-override can reach back into an already-cut record            
016000*    before the whole set goes out to NORMAL.DAT                          
016100 01  WS-TAXON-OUT-TABLE.                                                  
016200     05  WS-OUT-ENTRY  OCCURS 1 TO 2000 TIMES                             
016300                         DEPENDING ON WS-OUT-COUNT.                       
016400         10  OT-TAXON-ID         PIC 9(9)  COMP.                          
016500         10  OT-PARENT-ID        PIC 9(9)  COMP.                          
016600         10  OT-RANK-CODE        PIC X(02).                               
016700         10  OT-SCI-NAME         PIC X(80).                               
016800         10  OT-AUTHOR           PIC X(60).                               
016900                                                                          
016950*    Trailer switch, this shop's usual FIN-ENREG/88-FF pair               
017000 01  FILE-WORKING-MANAGER.                                                
017100* ++===                                fin article rencontre ===++        
017200     05  FIN-ENREG               PIC  X(01) VALUE  SPACE.                 
017300         88  FF                              VALUE  HIGH-VALUE.           
017400                                                                          
017500******************************************************************        
017600 PROCEDURE DIVISION.                                                      
017700                                                                          
017710*    MAIN-PROCEDURE - opens both files, clears the open-id                
017720*    table (nothing is open at any rank on the first row),                
017730*    primes the read, rides the control-break walk to end of              
017740*    file, then flushes the buffered taxon table to NORMAL.DAT            
017750*    in one pass and logs the read/written counts                         
017800 MAIN-PROCEDURE.                                                          
017900                                                                          
018000     ACCEPT WS-RUN-DATE-AREA FROM DATE                                    
018100     DISPLAY "5-ARBRE RUN " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY            
018200                                                                          
018300     OPEN INPUT  F-TAXONS                                                 
018400     OPEN OUTPUT C-NORMAL                                                 
018500                                                                          
018600     INITIALIZE WS-OPEN-ID-TABLE                                          
018700                                                                          
018800     PERFORM READ-INPUT-TAXON                                             
018900                                                                          
019000     PERFORM PROCESS-ONE-INPUT-ROW THRU PROCESS-ONE-INPUT-ROW-EXIT        
019100         UNTIL FF                                                         
019200                                                                          
019300     PERFORM WRITE-ALL-OUTPUT-TAXA THRU WRITE-ALL-OUTPUT-TAXA-EXIT        
019400                                                                          
019500     CLOSE F-TAXONS C-NORMAL                                              
019600                                                                          
019700     DISPLAY "5-ARBRE ROWS READ   " WS-TAXA-READ-COUNT                    
019800     DISPLAY "5-ARBRE TAXA WRITTEN " WS-OUT-COUNT                         
019900                                                                          
020000     PERFORM FIN-PGM                                                      
020100     .                                                                    
020200                                                                          
020250*    Buffered read of the fully-sorted 4-TAXONS.DAT set - by              
020260*    the time this program sees a row it is already in final              
020270*    Kingdom-first order, courtesy of 4-TRI                               
020300 READ-INPUT-TAXON.                                                        
020400     READ F-TAXONS                                                        
020500         AT END                                                           
020600             SET FF TO TRUE                                               
020700         NOT AT END                                                       
020800             ADD 1 TO WS-TAXA-READ-COUNT                                  
020900     END-READ                                                             
021000     .                                                                    
021100                                                                          
021200******************************************************************        
021300*    The control-break walk - find where this row's lineage               
021350*    first deviates from the previous row's, then cut a fresh             
021380*    taxon record at that rank and every rank below it                    
021400                                                                          
021450*    Snapshot the new row into WC-*, work out where it departs            
021460*    from the row before, then cut whatever new taxon records             
021470*    that deviation calls for before moving on to the next row            
021500 PROCESS-ONE-INPUT-ROW.                                                   
021600     MOVE DC-CLASSIFICATION-RECORD TO WS-CURR-RAW                         
021700                                                                          
021800     IF WS-FIRST-ROW-YES                                                  
021900         MOVE 1 TO WS-DEVIATION-RANK                                      
022000         SET WS-FIRST-ROW-NO TO TRUE                                      
022100     ELSE                                                                 
022200         PERFORM RANK-OF-DEVIATION THRU RANK-OF-DEVIATION-EXIT            
022300     END-IF                                                               
022400                                                                          
022500     IF WS-DEVIATION-RANK = 8                                             
022600         AND WC-SUBSPECIES = SPACES                                       
022700         AND WC-SPECIES = WP-SPECIES                                      
022800         PERFORM HANDLE-SPECIES-AUTHOR-OVERRIDE                           
022900     ELSE                                                                 
023000         IF WS-DEVIATION-RANK NOT = 0                                     
023100             PERFORM EMIT-TAXA-FOR-DEVIATION                              
023200         END-IF                                                           
023300     END-IF                                                               
023400                                                                          
023500     MOVE WS-CURR-RAW TO WS-PREV-RAW                                      
023600     PERFORM READ-INPUT-TAXON                                             
023700     .                                                                    
023800 PROCESS-ONE-INPUT-ROW-EXIT.                                              
023900     EXIT.                                                                
024000                                                                          
024100******************************************************************        
024200*    Rank of deviation between two adjacent rows - the highest            
024300                                                                          
024400 RANK-OF-DEVIATION.                                                       
024500     MOVE 0 TO WS-DEVIATION-RANK                                          
024600     SET WS-DEV-FOUND-NO TO TRUE                                          
024700                                                                          
024800     IF WS-CURR-RAW = WS-PREV-RAW                                         
024900         GO TO RANK-OF-DEVIATION-EXIT                                     
025000     END-IF                                                               
025100                                                                          
025200     PERFORM CHECK-DEVIATION-ONE-RANK                                     
025300         VARYING WS-RANK-R FROM 1 BY 1                                    
025400         UNTIL WS-RANK-R > 6 OR WS-DEV-FOUND-YES                          
025500                                                                          
025600     IF WS-DEV-FOUND-NO                                                   
025700         PERFORM CHECK-DEVIATION-SPECIES-PAIR                             
025800     END-IF                                                               
025900     .                                                                    
026000 RANK-OF-DEVIATION-EXIT.                                                  
026100     EXIT.                                                                
026200                                                                          
026250*    Kingdom-through-Genus compare for one rank - straight                
026260*    field equality, no special casing needed above Species               
026300 CHECK-DEVIATION-ONE-RANK.                                                
026400     MOVE WS-RANK-R TO WS-RANK-NUM                                        
026500     PERFORM GET-RANK-FIELD-CURR                                          
026600     MOVE WS-RANK-VALUE TO WS-CMP-A                                       
026700     PERFORM GET-RANK-FIELD-PREV                                          
026800     MOVE WS-RANK-VALUE TO WS-CMP-B                                       
026900                                                                          
027000     IF WS-CMP-A NOT = WS-CMP-B                                           
027100         MOVE WS-RANK-R TO WS-DEVIATION-RANK                              
027200         SET WS-DEV-FOUND-YES TO TRUE                                     
027300     ELSE                                                                 
027400         PERFORM CHECK-ALL-LOWER-BLANK                                    
027500         IF WS-LOWER-BLANK-YES AND WC-AUTHOR NOT = WP-AUTHOR              
027600             MOVE WS-RANK-R TO WS-DEVIATION-RANK                          
027700             SET WS-DEV-FOUND-YES TO TRUE                                 
027800         END-IF                                                           
027900     END-IF                                                               
028000     .                                                                    
028100                                                                          
028200*    "Every rank below it is blank on both sides" - leaf-author           
028300*    special case feeding CHECK-DEVIATION-ONE-RANK above                  
028400                                                                          
028500 CHECK-ALL-LOWER-BLANK.                                                   
028600     SET WS-LOWER-BLANK-YES TO TRUE                                       
028700     COMPUTE WS-SCAN-START = WS-RANK-R + 1                                
028800     PERFORM CHECK-ONE-LOWER-BLANK                                        
028900         VARYING WS-SCAN-R FROM WS-SCAN-START BY 1                        
029000         UNTIL WS-SCAN-R > 8 OR WS-LOWER-BLANK-NO                         
029100     .                                                                    
029200 CHECK-ONE-LOWER-BLANK.                                                   
029300     MOVE WS-SCAN-R TO WS-RANK-NUM                                        
029400     PERFORM GET-RANK-FIELD-CURR                                          
029500     IF WS-RANK-VALUE NOT = SPACES                                        
029600         SET WS-LOWER-BLANK-NO TO TRUE                                    
029700     ELSE                                                                 
029800         PERFORM GET-RANK-FIELD-PREV                                      
029900         IF WS-RANK-VALUE NOT = SPACES                                    
030000             SET WS-LOWER-BLANK-NO TO TRUE                                
030100         END-IF                                                           
030200     END-IF                                                               
030300     .                                                                    
030400                                                                          
030500*    Species/Subspecies 4-bit state table - bit 8 source has              
030600*    species, bit 4 target has species, bit 2 source has                  
030700*    subspecies, bit 1 target has subspecies ("source" = the row          
030800*    before, "target" = the current row, scanning top to bottom)          
030900                                                                          
031000 CHECK-DEVIATION-SPECIES-PAIR.                                            
031100     MOVE 0 TO WS-HAS-SP-SRC WS-HAS-SP-TGT                                
031200     MOVE 0 TO WS-HAS-SUB-SRC WS-HAS-SUB-TGT                              
031300     IF WP-SPECIES NOT = SPACES                                           
031400         MOVE 1 TO WS-HAS-SP-SRC                                          
031500     END-IF                                                               
031600     IF WC-SPECIES NOT = SPACES                                           
031700         MOVE 1 TO WS-HAS-SP-TGT                                          
031800     END-IF                                                               
031900     IF WP-SUBSPECIES NOT = SPACES                                        
032000         MOVE 1 TO WS-HAS-SUB-SRC                                         
032100     END-IF                                                               
032200     IF WC-SUBSPECIES NOT = SPACES                                        
032300         MOVE 1 TO WS-HAS-SUB-TGT                                         
032400     END-IF                                                               
032500     COMPUTE WS-DEV-STATE = (WS-HAS-SP-SRC * 8)                           
032600                           + (WS-HAS-SP-TGT * 4)                          
032700                           + (WS-HAS-SUB-SRC * 2)                         
032800                           + WS-HAS-SUB-TGT                               
032900                                                                          
032950*    16 states, one per combination of the four bits computed             
032960*    above - CHECK-DEVIATION-ONE-RANK never got a mismatch out            
032970*    of ranks 1-6, so every state here is a Species/Subspecies            
032980*    presence-or-absence case                                             
033000     EVALUATE TRUE                                                        
033050*        Neither row carries a Species - nothing to deviate on            
033100         WHEN WS-DEV-STATE = 0                                            
033200             CONTINUE                                                     
033250*        Exactly one side has a Species - the pair diverges at            
033260*        rank 8 (Subspecies is blank wherever Species is blank)           
033300         WHEN WS-DEV-STATE = 1 OR WS-DEV-STATE = 2                        
033400             MOVE 8 TO WS-DEVIATION-RANK                                  
033450*        Both sides have a Species but neither has a Subspecies           
033460*        - a Subspecies-field or author change still counts               
033500         WHEN WS-DEV-STATE = 3                                            
033600             IF WC-SUBSPECIES NOT = WP-SUBSPECIES                         
033700                 OR WC-AUTHOR NOT = WP-AUTHOR                             
033800                 MOVE 8 TO WS-DEVIATION-RANK                              
033900             END-IF                                                       
033950*        Exactly one side carries a Subspecies - diverges at              
033960*        rank 7, the Species level, regardless of Species text            
034000         WHEN WS-DEV-STATE >= 4 AND WS-DEV-STATE <= 11                    
034100             MOVE 7 TO WS-DEVIATION-RANK                                  
034150*        Both sides carry a Subspecies, neither carries a                 
034160*        Species (an odd input, but handled the same way)                 
034200         WHEN WS-DEV-STATE = 12                                           
034300             IF WC-SPECIES NOT = WP-SPECIES                               
034400                 OR WC-AUTHOR NOT = WP-AUTHOR                             
034500                 MOVE 7 TO WS-DEVIATION-RANK                              
034600             END-IF                                                       
034650*        Both carry a Subspecies, exactly one carries a Species           
034700         WHEN WS-DEV-STATE = 13 OR WS-DEV-STATE = 14                      
034800             IF WC-SPECIES = WP-SPECIES                                   
034900                 MOVE 8 TO WS-DEVIATION-RANK                              
035000             ELSE                                                         
035100                 MOVE 7 TO WS-DEVIATION-RANK                              
035200             END-IF                                                       
035250*        Every field present both sides - the common case, a              
035260*        straight Species/Subspecies/author compare decides it            
035300         WHEN WS-DEV-STATE = 15                                           
035400             IF WC-SPECIES NOT = WP-SPECIES                               
035500                 MOVE 7 TO WS-DEVIATION-RANK                              
035600             ELSE                                                         
035700                 IF WC-SUBSPECIES NOT = WP-SUBSPECIES                     
035800                     OR WC-AUTHOR NOT = WP-AUTHOR                         
035900                     MOVE 8 TO WS-DEVIATION-RANK                          
036000                 END-IF                                                   
036100             END-IF                                                       
036200     END-EVALUATE                                                         
036300     .                                                                    
036400                                                                          
036500******************************************************************        
036600*    Cut new taxon records for every populated rank at-or-below           
036700*    the deviation rank, Kingdom-first                                    
036800                                                                          
036900 EMIT-TAXA-FOR-DEVIATION.                                                 
037000     PERFORM CLEAR-OPEN-ID                                                
037100         VARYING WS-RANK-R FROM WS-DEVIATION-RANK BY 1                    
037200         UNTIL WS-RANK-R > 8                                              
037300     PERFORM EMIT-ONE-TAXON-FOR-RANK                                      
037400         THRU EMIT-ONE-TAXON-FOR-RANK-EXIT                                
037500         VARYING WS-RANK-R FROM WS-DEVIATION-RANK BY 1                    
037600         UNTIL WS-RANK-R > 8                                              
037700     .                                                                    
037800                                                                          
037850*    Every open id at or below the deviation rank is stale as             
037860*    of this row and must not be handed out as anyone's parent            
037900 CLEAR-OPEN-ID.                                                           
038000     MOVE 0 TO WS-OPEN-ID(WS-RANK-R)                                      
038100     .                                                                    
038200                                                                          
038250*    A blank field at this rank means nothing to cut here - the           
038280*    row simply does not carry data that deep                             
038300 EMIT-ONE-TAXON-FOR-RANK.                                                 
038400     MOVE WS-RANK-R TO WS-RANK-NUM                                        
038500     PERFORM GET-RANK-FIELD-CURR                                          
038600     IF WS-RANK-VALUE = SPACES                                            
038700         GO TO EMIT-ONE-TAXON-FOR-RANK-EXIT                               
038800     END-IF                                                               
038900                                                                          
039000     MOVE 0 TO WS-PARENT-ID                                               
039100     COMPUTE WS-SCAN-START = WS-RANK-R - 1                                
039200     PERFORM FIND-PARENT-SCAN                                             
039300         VARYING WS-SCAN-R FROM WS-SCAN-START BY -1                       
039400         UNTIL WS-SCAN-R < 1 OR WS-PARENT-ID NOT = 0                      
039500                                                                          
039550*    New id, remembered as the open id at this rank so a lower            
039560*    rank can find it as parent on the very next PERFORM                  
039600     ADD 1 TO WS-NEXT-ID                                                  
039700     MOVE WS-NEXT-ID TO WS-OPEN-ID(WS-RANK-R)                             
039800     PERFORM ADD-OUTPUT-ENTRY                                             
039900     .                                                                    
040000 EMIT-ONE-TAXON-FOR-RANK-EXIT.                                            
040100     EXIT.                                                                
040200                                                                          
040250*    Walks upward rank by rank until an open id turns up - a              
040260*    gap (blank rank in between) is simply skipped over                   
040300 FIND-PARENT-SCAN.                                                        
040400     IF WS-OPEN-ID(WS-SCAN-R) NOT = 0                                     
040500         MOVE WS-OPEN-ID(WS-SCAN-R) TO WS-PARENT-ID                       
040600     END-IF                                                               
040700     .                                                                    
040800                                                                          
040900*    Author is only carried on a Species row with no subspecies           
040950*    on this line, or on a Subspecies row - every other rank's            
041000*    author column goes out blank                                         
041100                                                                          
041200 ADD-OUTPUT-ENTRY.                                                        
041300     ADD 1 TO WS-OUT-COUNT                                                
041400     MOVE WS-NEXT-ID          TO OT-TAXON-ID(WS-OUT-COUNT)                
041500     MOVE WS-PARENT-ID        TO OT-PARENT-ID(WS-OUT-COUNT)               
041600     MOVE LR-RANK-CODE(WS-RANK-R)  TO OT-RANK-CODE(WS-OUT-COUNT)          
041700     MOVE WS-RANK-VALUE       TO OT-SCI-NAME(WS-OUT-COUNT)                
041800     MOVE SPACES              TO OT-AUTHOR(WS-OUT-COUNT)                  
041900     IF (WS-RANK-R = 7 AND WC-SUBSPECIES = SPACES)                        
042000         OR WS-RANK-R = 8                                                 
042100         MOVE WC-AUTHOR TO OT-AUTHOR(WS-OUT-COUNT)                        
042200     END-IF                                                               
042300     .                                                                    
042400                                                                          
042500*    Last-author-wins - a species with subspecies-bearing siblings        
042600*    picks up this row's author on its own (already-cut) record.          
042700*    Output ids are assigned in strict creation order, so the             
042800*    open species id is also that record's subscript in the table.        
042900                                                                          
042950*    Reaches back into the table by subscript (= the taxon id)            
042960*    and amends the Species record's author field in place                
043000 HANDLE-SPECIES-AUTHOR-OVERRIDE.                                          
043100     MOVE WS-OPEN-ID(7) TO WS-TARGET-ID                                   
043200     IF WS-TARGET-ID > 0                                                  
043300         MOVE WC-AUTHOR TO OT-AUTHOR(WS-TARGET-ID)                        
043400     END-IF                                                               
043500     .                                                                    
043600                                                                          
043700******************************************************************        
043800*    Rank-indexed get accessor, two copies for the two rows this          
043900*    of the row (current / previous) instead of one OCCURS table          
044000                                                                          
044050*    Current-row accessor - EVALUATE on WS-RANK-NUM selects the           
044060*    one WC-* field this call needs                                       
044100 GET-RANK-FIELD-CURR.                                                     
044200     EVALUATE WS-RANK-NUM                                                 
044300         WHEN 1  MOVE WC-KINGDOM     TO WS-RANK-VALUE                     
044400         WHEN 2  MOVE WC-PHYLUM      TO WS-RANK-VALUE                     
044500         WHEN 3  MOVE WC-KLASS       TO WS-RANK-VALUE                     
044600         WHEN 4  MOVE WC-ORDER       TO WS-RANK-VALUE                     
044700         WHEN 5  MOVE WC-FAMILY      TO WS-RANK-VALUE                     
044800         WHEN 6  MOVE WC-GENUS       TO WS-RANK-VALUE                     
044900         WHEN 7  MOVE WC-SPECIES     TO WS-RANK-VALUE                     
045000         WHEN 8  MOVE WC-SUBSPECIES  TO WS-RANK-VALUE                     
045100     END-EVALUATE                                                         
045200     .                                                                    
045250*    Previous-row accessor - same idea, against the WP-* fields           
045260*    held over from the row before                                        
045300 GET-RANK-FIELD-PREV.                                                     
045400     EVALUATE WS-RANK-NUM                                                 
045500         WHEN 1  MOVE WP-KINGDOM     TO WS-RANK-VALUE                     
045600         WHEN 2  MOVE WP-PHYLUM      TO WS-RANK-VALUE                     
045700         WHEN 3  MOVE WP-KLASS       TO WS-RANK-VALUE                     
045800         WHEN 4  MOVE WP-ORDER       TO WS-RANK-VALUE                     
045900         WHEN 5  MOVE WP-FAMILY      TO WS-RANK-VALUE                     
046000         WHEN 6  MOVE WP-GENUS       TO WS-RANK-VALUE                     
046100         WHEN 7  MOVE WP-SPECIES     TO WS-RANK-VALUE                     
046200         WHEN 8  MOVE WP-SUBSPECIES  TO WS-RANK-VALUE                     
046300     END-EVALUATE                                                         
046400     .                                                                    
046500                                                                          
046600******************************************************************        
046700*    Id ascending is creation order, so the buffered table is             
046800*    already sitting in output order - no re-sort needed here             
046900                                                                          
046950*    Walks the buffered table start to finish, one WRITE per              
046960*    entry - the whole tree comes out in a single pass here               
047000 WRITE-ALL-OUTPUT-TAXA.                                                   
047100     MOVE 1 TO WS-SUB-1                                                   
047200     PERFORM WRITE-ONE-OUTPUT-TAXON UNTIL WS-SUB-1 > WS-OUT-COUNT         
047300     .                                                                    
047400 WRITE-ALL-OUTPUT-TAXA-EXIT.                                              
047500     EXIT.                                                                
047600                                                                          
047650*    One buffered entry laid out to the pipe-delimited print              
047660*    line and written to NORMAL.DAT                                       
047700 WRITE-ONE-OUTPUT-TAXON.                                                  
047800     MOVE OT-TAXON-ID(WS-SUB-1)    TO COLONNE-ID                          
047900     MOVE OT-PARENT-ID(WS-SUB-1)   TO COLONNE-PARENT-ID                   
048000     MOVE OT-RANK-CODE(WS-SUB-1)   TO COLONNE-RANK                        
048100     MOVE OT-SCI-NAME(WS-SUB-1)    TO COLONNE-SCI-NAME                    
048200     MOVE OT-AUTHOR(WS-SUB-1)      TO COLONNE-AUTHOR                      
048300     WRITE ARTICLE-TAXON                                                  
048400     ADD 1 TO WS-SUB-1                                                    
048500     .                                                                    
048600                                                                          
048650*    FONCTION - normal end of job, no return-code work needed             
048700******************************************************************        
048800 FIN-PGM.                                                                 
048900     STOP RUN                                                             
049000     .                                                                    
049100******************************************************************        
