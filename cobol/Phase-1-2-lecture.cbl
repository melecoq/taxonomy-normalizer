000100******************************************************************        
000200* PROGRAM:    2-LECTURE                                                   
000300* PURPOSE:    Taxonomy normalizer, phase 1 - reads the raw                
000400*             CLASSIFY.DAT lineage extract, drops a completely            
000500*             blank trailer row if one is present, and appends            
000600*             every real row to the 2-TAXONS.DAT working set that         
000700*             3-NORMALISE will iterate over.  Field-for-field             
000800*             carry off the extract layout, no interpretation -           
000900*             that is 3-NORMALISE's job further down the line.            
001000******************************************************************        
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.    2-LECTURE.                                                
001300 AUTHOR.        K. ROPITAL.                                               
001400 INSTALLATION.  GROUPE-3 BATCH SERVICES.                                  
001500 DATE-WRITTEN.  03/24/1988.                                               
001600 DATE-COMPILED.                                                           
001700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
001800******************************************************************        
001900* CHANGE LOG                                                              
002000*   03/24/1988  KR   TX-014  first cut - straight carry of the            
002100*                             9 lineage fields, no validation             
002200*   11/09/1988  KR   TX-014  skip a wholly blank trailer row -            
002300*                             extract job was leaving one behind          
002400*   02/14/1990  FXM  TX-019  run-date banner on DISPLAY log               
002500*   01/06/1999  FXM  TX-044  Y2K - DATE-WRITTEN and run banner            
002600*                             both moved off 2-digit year fields          
002700*   08/22/2003  CB   TX-058  reformatted FILE-CONTROL to house            
002800*                             upper-case logical-name standard            
002900******************************************************************        
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01                     IS TOP-OF-FORM                               
003400     CLASS TAXON-ALPHABETIC  IS 'A' THRU 'Z' 'a' THRU 'z'                 
003500     UPSI-0                  IS SW-RERUN-INDICATOR.                       
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800                                                                          
003900*    Main file                                                            
004000     SELECT  F-CLASSIFY  ASSIGN TO "CLASSIFY.DAT"                         
004100         ORGANIZATION LINE SEQUENTIAL.                                    
004200                                                                          
004300     SELECT  C-TAXONS    ASSIGN TO "2-TAXONS.DAT"                         
004400         ORGANIZATION LINE SEQUENTIAL.                                    
004500                                                                          
004600******************************************************************        
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 FD  F-CLASSIFY.                                                          
005100     COPY TAXCLAS.                                                        
005200                                                                          
005300 FD  C-TAXONS.                                                            
005400 01  C-TAXONS-ENREG          PIC X(460).                                  
005500                                                                          
005600******************************************************************        
005700 WORKING-STORAGE SECTION.                                                 
005800                                                                          
005810*    Lone scalar, kept apart from the counter group below -               
005820*    count of blank trailer rows dropped this run                         
005830 77  WS-TAXA-SKIPPED-COUNT      PIC 9(9)  COMP  VALUE ZERO.               
005840                                                                          
005850*    Run-control counters, logged to the console at end of job -          
005860*    read/written stay in this group, skipped stands alone above          
005900 01  WORKING-DATA-MANAGER.                                                
006000     05  WS-TAXA-READ-COUNT      PIC 9(9)  COMP  VALUE ZERO.              
006100     05  WS-TAXA-WRITTEN-COUNT   PIC 9(9)  COMP  VALUE ZERO.              
006210     05  FILLER                  PIC X(10)  VALUE SPACES.                 
006300                                                                          
006400*    Run-date banner - date/split REDEFINES (house habit)                 
006500 01  WS-RUN-DATE-AREA.                                                    
006600     05  WS-RUN-DATE             PIC 9(6).                                
006700 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-AREA.                        
006800     05  WS-RD-YY                PIC 9(2).                                
006900     05  WS-RD-MM                PIC 9(2).                                
007000     05  WS-RD-DD                PIC 9(2).                                
007100                                                                          
007200*    Raw-image view of the FD record so a wholly blank trailer            
007300*    row can be spotted with one compare instead of nine                  
007400 01  DC-CLASSIFICATION-RECORD-RAW                                         
007500         REDEFINES DC-CLASSIFICATION-RECORD  PIC X(440).                  
007600                                                                          
007700*    Raw-image view of the record about to be released to                 
007800*    2-TAXONS.DAT - same trick, applied after the FILLER is set           
007900 01  WS-OUT-RECORD.                                                       
008000     05  WS-OUT-CLASSIFICATION.                                           
008100         10  WO-KINGDOM          PIC X(40).                               
008200         10  WO-PHYLUM           PIC X(40).                               
008300         10  WO-KLASS            PIC X(40).                               
008400         10  WO-ORDER            PIC X(40).                               
008500         10  WO-FAMILY           PIC X(40).                               
008600         10  WO-GENUS            PIC X(40).                               
008700         10  WO-SPECIES          PIC X(60).                               
008800         10  WO-SUBSPECIES       PIC X(80).                               
008900         10  WO-AUTHOR           PIC X(60).                               
009000     05  FILLER                  PIC X(20)  VALUE SPACES.                 
009100 01  WS-OUT-RECORD-RAW REDEFINES WS-OUT-RECORD                            
009200                             PIC X(460).                                  
009300                                                                          
009400 01  FILE-WORKING-MANAGER.                                                
009500* ++===                                fin article rencontre ===++        
009600     05  FIN-ENREG               PIC  X(01) VALUE  SPACE.                 
009700         88  FF                              VALUE  HIGH-VALUE.           
009800                                                                          
009900******************************************************************        
010000 PROCEDURE DIVISION.                                                      
010100                                                                          
010150******************************************************************        
010160*    MAIN-PROCEDURE - top of the run.  Stamps the run date to the         
010170*    console log, opens the input extract and the working-set copy        
010180*    it feeds, primes the read, then rides BUILD-TAXON-RECORD until       
010190*    the trailer switch FF comes up.  Counts get logged at the end        
010195*    so operations can eyeball read/written/skipped against the           
010196*    run control sheet without opening a dump.                            
010197******************************************************************        
010200 MAIN-PROCEDURE.                                                          
010300                                                                          
010350*    Console banner - lets the operator confirm this is today's           
010360*    run before the totals scroll off the screen at end of job            
010400     ACCEPT WS-RUN-DATE-AREA FROM DATE                                    
010500     DISPLAY "2-LECTURE RUN " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY          
010600                                                                          
010650*    CLASSIFY.DAT is the raw extract; 2-TAXONS.DAT is this shop's         
010660*    working-set copy that 3-NORMALISE will chew on next                  
010700     OPEN INPUT  F-CLASSIFY                                               
010800     OPEN OUTPUT C-TAXONS                                                 
010900                                                                          
010950*    Clear the outgoing record area so a short prior move can not         
010960*    leave a stale value sitting in an unmoved field                      
011000     INITIALIZE WS-OUT-RECORD                                             
011100                                                                          
011150*    Priming read - the classic COBOL read-ahead so the very first        
011160*    pass through the PERFORM below already has a record in hand          
011200     PERFORM READ-CLASSIFY-RECORD                                         
011300                                                                          
011350*    One pass of BUILD-TAXON-RECORD per input record, falling             
011360*    through to READ-CLASSIFY-RECORD at the bottom of the paragraph       
011370*    to fetch the next one; loop ends when FF (end-of-file) is up         
011400     PERFORM BUILD-TAXON-RECORD THRU BUILD-TAXON-RECORD-EXIT              
011500         UNTIL FF                                                         
011600                                                                          
011650*    Both files done with - close before the run totals are logged        
011700     CLOSE F-CLASSIFY C-TAXONS                                            
011800                                                                          
011850*    Run totals to the console log - read should equal written            
011860*    plus skipped, or an anomaly report is due to operations              
011900     DISPLAY "2-LECTURE READ    " WS-TAXA-READ-COUNT                      
012000     DISPLAY "2-LECTURE WRITTEN " WS-TAXA-WRITTEN-COUNT                   
012100     DISPLAY "2-LECTURE SKIPPED " WS-TAXA-SKIPPED-COUNT                   
012200                                                                          
012300     PERFORM FIN-PGM                                                      
012400     .                                                                    
012500                                                                          
012600******************************************************************        
012700*    FONCTION - lays the nine lineage fields into the outgoing            
012750*    record and sets the trailing filler before the write.  A             
012760*    wholly blank input row is a trailer/pad row left over from           
012770*    the extract job, not a real classification, so it is counted         
012780*    and skipped rather than written through                              
012800                                                                          
012900 BUILD-TAXON-RECORD.                                                      
013000                                                                          
013050*    Blank-row guard - trailer/pad rows carry no data at all              
013100     IF DC-CLASSIFICATION-RECORD-RAW = SPACES                             
013200         ADD 1 TO WS-TAXA-SKIPPED-COUNT                                   
013300     ELSE                                                                 
013350*        Field-for-field carry, Kingdom down to Author - no               
013360*        interpretation or lookup, straight move each way                 
013400         MOVE DC-KINGDOM     TO WO-KINGDOM                                
013500         MOVE DC-PHYLUM      TO WO-PHYLUM                                 
013600         MOVE DC-KLASS       TO WO-KLASS                                  
013700         MOVE DC-ORDER       TO WO-ORDER                                  
013800         MOVE DC-FAMILY      TO WO-FAMILY                                 
013900         MOVE DC-GENUS       TO WO-GENUS                                  
014000         MOVE DC-SPECIES     TO WO-SPECIES                                
014100         MOVE DC-SUBSPECIES  TO WO-SUBSPECIES                             
014200         MOVE DC-AUTHOR      TO WO-AUTHOR                                 
014250*        Raw-move the built record to the FD area and write it            
014300         MOVE WS-OUT-RECORD-RAW TO C-TAXONS-ENREG                         
014400         WRITE C-TAXONS-ENREG                                             
014500         ADD 1 TO WS-TAXA-WRITTEN-COUNT                                   
014600     END-IF                                                               
014700                                                                          
014750*    Fetch the next record before falling back to MAIN-PROCEDURE's        
014760*    UNTIL test - this is the loop's own read-ahead, not a copy of        
014770*    the priming read above                                               
014800     PERFORM READ-CLASSIFY-RECORD                                         
014900     .                                                                    
015000 BUILD-TAXON-RECORD-EXIT.                                                 
015050*    Dummy landing paragraph for the THRU range above - never             
015060*    carries logic of its own by this shop's convention                   
015100     EXIT.                                                                
015200                                                                          
015250******************************************************************        
015260*    FONCTION - single buffered read of the extract file, bumping         
015270*    the read counter on a real record or raising the trailer             
015280*    switch FF when the extract is exhausted                              
015300 READ-CLASSIFY-RECORD.                                                    
015400                                                                          
015500     READ F-CLASSIFY                                                      
015600         AT END                                                           
015700             SET FF TO TRUE                                               
015800         NOT AT END                                                       
015900             ADD 1 TO WS-TAXA-READ-COUNT                                  
016000     END-READ                                                             
016100     .                                                                    
016200                                                                          
016300******************************************************************        
016350*    FONCTION - normal end of job, no return-code work needed by          
016360*    this program                                                         
016400 FIN-PGM.                                                                 
016500     STOP RUN                                                             
016600     .                                                                    
016700******************************************************************        