000100******************************************************************        
000200* Copybook:  TAXCLAS                                                      
000300* Purpose:   Denormalized classification record - one row per             
000400*            source observation, full Kingdom..Subspecies lineage         
000500*            repeated as plain text.  Blank field = value unknown,        
000600*            never the literal word - every comparison routine            
000700*            that reads this layout treats SPACES as null.                
000800* Used by:   2-LECTURE, 3-NORMALISE, 4-TRI, 5-ARBRE                       
000900******************************************************************        
001000* CHANGE LOG                                                              
001100*   03/24/1988  KR   TX-014  first cut, 8 ranks + author, 440 bytes       
001200*   03/29/1988  KR   TX-014  KLASS spelled out - CLASS is reserved        
001300*   04/19/1988  FXM  TX-021  +20 bytes reserved filler on the end         
001400*                            for a future rank (sub-genus / tribe         
001500*                            were both floated and dropped for the        
001600*                            '88 cut) - every file that carries           
001700*                            this layout is 460 bytes on disk, the        
001800*                            first 440 are the nine lineage fields        
001900*                            laid out field by field below                
002000******************************************************************        
002100 01  DC-CLASSIFICATION-RECORD.                                            
002200     05  DC-KINGDOM              PIC X(40).                               
002300     05  DC-PHYLUM               PIC X(40).                               
002400*    CLASS is a COBOL reserved word - shop field is KLASS                 
002500     05  DC-KLASS                PIC X(40).                               
002600     05  DC-ORDER                PIC X(40).                               
002700     05  DC-FAMILY               PIC X(40).                               
002800     05  DC-GENUS                PIC X(40).                               
002900     05  DC-SPECIES              PIC X(60).                               
003000     05  DC-SUBSPECIES           PIC X(80).                               
003100     05  DC-AUTHOR               PIC X(60).                               
003200     05  FILLER                  PIC X(20)  VALUE SPACES.                 
