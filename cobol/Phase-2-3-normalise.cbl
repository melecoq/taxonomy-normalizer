000100******************************************************************        
000200* PROGRAM:    3-NORMALISE                                                 
000300* PURPOSE:    Taxonomy normalizer, phase 2 - the sort/merge/infer         
000400*             engine.  Loads the whole 2-TAXONS.DAT working set           
000500*             into memory and, one rank at a time from Subspecies         
000600*             up to Kingdom, sorts the set on that rank, infers           
000700*             missing higher-taxon values within each same-rank           
000800*             group where the surrounding data makes the value            
000900*             unambiguous, and collapses rows that have become            
001000*             identical after inference.  Writes the fully                
001100*             merged (still un-sorted-by-full-key) set to                 
001200*             3-TAXONS.DAT for 4-TRI to give its final sort.              
001300*             NOTE - the optional species/genus enrichment from           
001400*             lower ranks (scientific-name parsing) is out of             
001500*             scope this release - see the '21 scope memo.                
001600******************************************************************        
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    3-NORMALISE.                                              
001900 AUTHOR.        F.X. MARCHEIX.                                            
002000 INSTALLATION.  GROUPE-3 BATCH SERVICES.                                  
002100 DATE-WRITTEN.  04/02/1988.                                               
002200 DATE-COMPILED.                                                           
002300 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.                   
002400******************************************************************        
002500* CHANGE LOG                                                              
002600*   04/02/1988  FXM  TX-015  first cut - single rank pass only            
002700*   06/19/1988  FXM  TX-016  loop all 8 ranks, SS up to Kingdom           
002800*   10/03/1988  KR   TX-017  homonym cache added to INFER-HIGHER          
002900*                            -TAXA, prevents re-guessing a name           
003000*                            already flagged ambiguous this pass          
003100*   03/11/1989  FXM  TX-018  merge-duplicate pass + table compact         
003200*                            after every rank, keeps the working          
003300*                            set from growing across all 8 passes         
003400*   07/30/1991  CB   TX-030  distinct-higher-classification set           
003500*                            reworked to use the rank-offset              
003600*                            table and raw prefix compares -              
003700*                            field-by-field version was too slow          
003800*                            on the state wildlife extract                
003900*   01/06/1999  FXM  TX-044  Y2K - DATE-WRITTEN off 2-digit year          
004000*   09/14/2004  CB   TX-062  bumped OCCURS ceilings for the new           
004100*                            regional survey volumes                      
004200******************************************************************        
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01                     IS TOP-OF-FORM                               
004700     CLASS TAXON-ALPHABETIC  IS 'A' THRU 'Z' 'a' THRU 'z'                 
004800     UPSI-0                  IS SW-RERUN-INDICATOR.                       
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100                                                                          
005200     SELECT  F-TAXONS  ASSIGN TO "2-TAXONS.DAT"                           
005300         ORGANIZATION LINE SEQUENTIAL.                                    
005400                                                                          
005500     SELECT  C-TAXONS  ASSIGN TO "3-TAXONS.DAT"                           
005600         ORGANIZATION LINE SEQUENTIAL.                                    
005700                                                                          
005800******************************************************************        
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100                                                                          
006200 FD  F-TAXONS.                                                            
006300     COPY TAXCLAS.                                                        
006400                                                                          
006500 FD  C-TAXONS.                                                            
006600 01  C-TAXONS-ENREG          PIC X(460).                                  
006700                                                                          
006800*    Raw first-440 view of the DC record - carries the 9 keyed            
006900*    fields without the reserved growth filler on the end                 
007000 01  DC-CLASSIFICATION-CONTENT                                            
007100         REDEFINES DC-CLASSIFICATION-RECORD  PIC X(440).                  
007200                                                                          
007300******************************************************************        
007400 WORKING-STORAGE SECTION.                                                 
007450*    Lone scalar, kept apart from the counter group below -               
007460*    write pointer used while compacting the table in place               
007470 77  WS-COMPACT-WRITE-PTR       PIC 9(4)  COMP.                           
007500                                                                          
007800*    Rank-offset ladder - bytes preceding each rank field, used           
007900*    to raw-slice "every rank strictly above rank N" in one               
008000*    reference-modified compare instead of a field-by-field loop          
008100 01  LR-RANK-OFFSET-VALUES.                                               
008200     05  FILLER                  PIC 9(3)  VALUE 000.                     
008300     05  FILLER                  PIC 9(3)  VALUE 040.                     
008400     05  FILLER                  PIC 9(3)  VALUE 080.                     
008500     05  FILLER                  PIC 9(3)  VALUE 120.                     
008600     05  FILLER                  PIC 9(3)  VALUE 160.                     
008700     05  FILLER                  PIC 9(3)  VALUE 200.                     
008800     05  FILLER                  PIC 9(3)  VALUE 240.                     
008900     05  FILLER                  PIC 9(3)  VALUE 300.                     
009000 01  LR-RANK-OFFSET REDEFINES LR-RANK-OFFSET-VALUES.                      
009100     05  LR-OFFSET-BEFORE  PIC 9(3)  OCCURS 8 TIMES.                      
009200                                                                          
009250*    Every subscript, pass index and running count the                    
009260*    PROCEDURE DIVISION touches, gathered under one header                
009300 01  WORKING-DATA-MANAGER.                                                
009400     05  WS-TAXON-COUNT          PIC 9(4)  COMP  VALUE ZERO.              
009500     05  WS-RANK-PASS-IDX        PIC 9(1)  COMP.                          
009600     05  WS-RANK-SUBSCRIPT       PIC 9(1)  COMP.                          
009700     05  WS-RANK-NUM             PIC 9(1)  COMP.                          
009800     05  WS-RANK-R               PIC 9(1)  COMP.                          
009900     05  WS-CONFLICT-UPTO        PIC 9(1)  COMP.                          
010000     05  WS-SORT-MODE            PIC 9(1)  COMP.                          
010100     05  WS-SUB-1                PIC 9(4)  COMP.                          
010200     05  WS-SUB-2                PIC 9(4)  COMP.                          
010300     05  WS-SUB-D                PIC 9(4)  COMP.                          
010400     05  WS-GET-SUB              PIC 9(4)  COMP.                          
010500     05  WS-SET-SUB              PIC 9(4)  COMP.                          
010600     05  WS-GROUP-START          PIC 9(4)  COMP.                          
010700     05  WS-GROUP-END            PIC 9(4)  COMP.                          
010800     05  WS-SORT-I               PIC 9(4)  COMP.                          
010900     05  WS-SORT-J               PIC 9(4)  COMP.                          
011000     05  WS-SORT-MIN             PIC 9(4)  COMP.                          
011100     05  WS-SORT-N               PIC 9(4)  COMP.                          
011200     05  WS-REP-SUB              PIC 9(2)  COMP.                          
011300     05  WS-REP-COUNT            PIC 9(2)  COMP  VALUE ZERO.              
011400     05  WS-POT-SUB              PIC 9(2)  COMP.                          
011500     05  WS-POTENTIAL-COUNT      PIC 9(2)  COMP  VALUE ZERO.              
011600     05  WS-HOMONYM-SUB          PIC 9(3)  COMP.                          
011700     05  WS-HOMONYM-COUNT        PIC 9(3)  COMP  VALUE ZERO.              
011800     05  WS-PREFIX-LEN           PIC 9(3)  COMP.                          
011900     05  WS-COMPARE-RESULT       PIC S9(1) COMP.                          
012050     05  FILLER                  PIC X(10)  VALUE SPACES.                 
012100                                                                          
012150*    Six independent Y/N switches, one per yes/no question a              
012160*    paragraph below needs answered - kept together by house              
012170*    habit rather than folded into WORKING-DATA-MANAGER                   
012200 01  WS-SWITCH-MANAGER.                                                   
012300     05  WS-GROUP-CONTINUE-FLAG  PIC X(01) VALUE 'Y'.                     
012400         88  WS-GROUP-CONTINUE-YES        VALUE 'Y'.                      
012500         88  WS-GROUP-CONTINUE-NO         VALUE 'N'.                      
012600     05  WS-FOUND-DUP-FLAG       PIC X(01) VALUE 'N'.                     
012700         88  WS-FOUND-DUP-YES             VALUE 'Y'.                      
012800         88  WS-FOUND-DUP-NO               VALUE 'N'.                     
012900     05  WS-HOMONYM-FLAG         PIC X(01) VALUE 'N'.                     
013000         88  WS-IS-HOMONYM-YES            VALUE 'Y'.                      
013100         88  WS-IS-HOMONYM-NO              VALUE 'N'.                     
013200     05  WS-CONFLICT-FLAG        PIC X(01) VALUE 'N'.                     
013300         88  WS-CONFLICT-YES               VALUE 'Y'.                     
013400         88  WS-CONFLICT-NO                VALUE 'N'.                     
013500     05  WS-SHARE-FLAG           PIC X(01) VALUE 'N'.                     
013600         88  WS-SHARE-YES                  VALUE 'Y'.                     
013700         88  WS-SHARE-NO                   VALUE 'N'.                     
013800     05  WS-EQUAL-FLAG           PIC X(01) VALUE 'Y'.                     
013900         88  WS-EQUAL-YES                  VALUE 'Y'.                     
014000         88  WS-EQUAL-NO                   VALUE 'N'.                     
014050     05  FILLER                  PIC X(10)  VALUE SPACES.                 
014100                                                                          
014150*    Shared scratch fields the rank accessor pair and every               
014160*    compare routine below pass values through                            
014200 01  WS-COMPARE-AREA.                                                     
014300     05  WS-CMP-A                PIC X(80).                               
014400     05  WS-CMP-B                PIC X(80).                               
014500     05  WS-RANK-VALUE           PIC X(80).                               
014600     05  WS-PIVOT-VALUE          PIC X(80).                               
014700     05  WS-PIVOT-CHECK-VALUE    PIC X(80).                               
014800     05  WS-CANDIDATE-VALUE      PIC X(80).                               
014900     05  FILLER                  PIC X(20)  VALUE SPACES.                 
015000                                                                          
015100*    Distinct-higher-classification representative set - just             
015200*    the source row number, the values are fetched from the               
015300*    taxon table itself through GET-RANK-FIELD                            
015400 01  WS-REP-TABLE.                                                        
015500     05  WR-SOURCE-SUB  PIC 9(4) COMP  OCCURS 1 TO 50 TIMES               
015600                         DEPENDING ON WS-REP-COUNT.                       
015700                                                                          
015750*    Candidate values still surviving for one sparse row's                
015760*    missing field, whittled down by conflict/share checks                
015800 01  WS-POTENTIAL-TABLE.                                                  
015900     05  WS-POTENTIAL-VALUE  PIC X(80)  OCCURS 1 TO 20 TIMES              
016000                         DEPENDING ON WS-POTENTIAL-COUNT.                 
016100                                                                          
016150*    Pivot values already known ambiguous for the pass in                 
016160*    progress - one fresh table per rank, see the homonym                 
016170*    cache note carried in this program's design records                  
016200 01  WS-HOMONYM-TABLE.                                                    
016300     05  WS-HOMONYM-VALUE    PIC X(80)  OCCURS 1 TO 200 TIMES             
016400                         DEPENDING ON WS-HOMONYM-COUNT.                   
016500                                                                          
016600 01  WS-SWAP-AREA.                                                        
016700     05  WS-SWAP-TEMP            PIC X(441).                              
016800                                                                          
016850*    One-entry raw-swap buffer for SWAP-ENTRIES below                     
016900*    Run-date banner - date/split REDEFINES (house habit)                 
017000 01  WS-RUN-DATE-AREA.                                                    
017100     05  WS-RUN-DATE             PIC 9(6).                                
017200 01  WS-RUN-DATE-SPLIT REDEFINES WS-RUN-DATE-AREA.                        
017300     05  WS-RD-YY                PIC 9(2).                                
017400     05  WS-RD-MM                PIC 9(2).                                
017500     05  WS-RD-DD                PIC 9(2).                                
017600                                                                          
017700*    The working set - one entry per denormalized taxon row               
017800 01  WS-TAXON-TABLE.                                                      
017900     05  WS-TAXON-ENTRY  OCCURS 1 TO 500 TIMES                            
018000                         DEPENDING ON WS-TAXON-COUNT.                     
018100         10  TX-KINGDOM          PIC X(40).                               
018200         10  TX-PHYLUM           PIC X(40).                               
018300         10  TX-KLASS            PIC X(40).                               
018400         10  TX-ORDER            PIC X(40).                               
018500         10  TX-FAMILY           PIC X(40).                               
018600         10  TX-GENUS            PIC X(40).                               
018700         10  TX-SPECIES          PIC X(60).                               
018800         10  TX-SUBSPECIES       PIC X(80).                               
018900         10  TX-AUTHOR           PIC X(60).                               
019000         10  TX-ACTIVE           PIC X(01)  VALUE 'Y'.                    
019100             88  TX-IS-ACTIVE               VALUE 'Y'.                    
019200             88  TX-IS-INACTIVE             VALUE 'N'.                    
019300                                                                          
019400*    Whole-entry raw view - one MOVE swaps or compacts an entry           
019500*    instead of nine field-by-field MOVEs                                 
019600 01  WS-TAXON-TABLE-RAW REDEFINES WS-TAXON-TABLE.                         
019700     05  WS-RAW-ITEM  PIC X(441)  OCCURS 1 TO 500 TIMES                   
019800                         DEPENDING ON WS-TAXON-COUNT.                     
019900                                                                          
020000 01  FILE-WORKING-MANAGER.                                                
020100* ++===                                fin article rencontre ===++        
020200     05  FIN-ENREG               PIC  X(01) VALUE  SPACE.                 
020300         88  FF                              VALUE  HIGH-VALUE.           
020400                                                                          
020500******************************************************************        
020600 PROCEDURE DIVISION.                                                      
020700                                                                          
020750*    MAIN-PROCEDURE - loads the working set once, then walks              
020760*    the ladder Subspecies-up-to-Kingdom, one sort/merge/infer            
020770*    pass per rank (steps 3-4 of the normalizing pass), and               
020780*    finally flushes the merged table to 3-TAXONS.DAT                     
020800 MAIN-PROCEDURE.                                                          
020900                                                                          
021000     ACCEPT WS-RUN-DATE-AREA FROM DATE                                    
021100     DISPLAY "3-NORMALISE RUN " WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY        
021200                                                                          
021300     OPEN INPUT  F-TAXONS                                                 
021400     OPEN OUTPUT C-TAXONS                                                 
021500                                                                          
021600     PERFORM LOAD-TAXON-TABLE THRU LOAD-TAXON-TABLE-EXIT                  
021700                                                                          
021800     PERFORM RUN-ONE-RANK-PASS                                            
021900         VARYING WS-RANK-PASS-IDX FROM 8 BY -1                            
022000         UNTIL WS-RANK-PASS-IDX < 1                                       
022100                                                                          
022200     PERFORM WRITE-TAXON-TABLE THRU WRITE-TAXON-TABLE-EXIT                
022300                                                                          
022400     CLOSE F-TAXONS C-TAXONS                                              
022500                                                                          
022600     DISPLAY "3-NORMALISE FINAL TAXA " WS-TAXON-COUNT                     
022700                                                                          
022800     PERFORM FIN-PGM                                                      
022900     .                                                                    
023000                                                                          
023100******************************************************************        
023200*    Loads the whole 2-TAXONS.DAT working set into the in-memory          
023250*    table below - one row per input record, nothing dropped or           
023280*    reshaped yet                                                         
023300                                                                          
023400 LOAD-TAXON-TABLE.                                                        
023500     PERFORM READ-INPUT-TAXON                                             
023600     PERFORM LOAD-ONE-TAXON THRU LOAD-ONE-TAXON-EXIT UNTIL FF             
023700     .                                                                    
023800 LOAD-TAXON-TABLE-EXIT.                                                   
023900     EXIT.                                                                
024000                                                                          
024050*    One row lifted whole into the in-memory table and                    
024060*    flagged active - TX-ACTIVE only ever turns 'N' later, in             
024070*    MARK-DUPLICATE                                                       
024100 LOAD-ONE-TAXON.                                                          
024200     ADD 1 TO WS-TAXON-COUNT                                              
024300     MOVE WS-TAXON-COUNT TO WS-SET-SUB                                    
024400     MOVE DC-CLASSIFICATION-CONTENT                                       
024500         TO WS-RAW-ITEM(WS-SET-SUB) (1:440)                               
024600     MOVE 'Y' TO TX-ACTIVE(WS-SET-SUB)                                    
024700     PERFORM READ-INPUT-TAXON                                             
024800     .                                                                    
024900 LOAD-ONE-TAXON-EXIT.                                                     
025000     EXIT.                                                                
025100                                                                          
025150*    Buffered read of the 2-TAXONS.DAT working set built by               
025160*    2-LECTURE                                                            
025200 READ-INPUT-TAXON.                                                        
025300     READ F-TAXONS                                                        
025400         AT END                                                           
025500             SET FF TO TRUE                                               
025600         NOT AT END                                                       
025700             CONTINUE                                                     
025800     END-READ                                                             
025900     .                                                                    
026000                                                                          
026100******************************************************************        
026200*    One rank-of-the-ladder pass: sort the table on that rank,            
026250*    merge/infer within each same-rank group, compact the table           
026300                                                                          
026400 RUN-ONE-RANK-PASS.                                                       
026500     MOVE WS-RANK-PASS-IDX TO WS-RANK-SUBSCRIPT                           
026600     MOVE 1 TO WS-SORT-MODE                                               
026700     PERFORM SELECTION-SORT                                               
026800     PERFORM MERGE-INFER-PASS                                             
026900     PERFORM MERGE-DUPLICATE-ROWS                                         
027000     .                                                                    
027100                                                                          
027200*    Step 2 of the pass - within a same-rank group, guess any             
027250*    missing higher-taxon value the surrounding rows make plain           
027300                                                                          
027400 MERGE-INFER-PASS.                                                        
027500     MOVE 0 TO WS-HOMONYM-COUNT                                           
027600     MOVE 1 TO WS-GROUP-START                                             
027700     PERFORM SCAN-FOR-NEXT-GROUP                                          
027800         UNTIL WS-GROUP-START > WS-TAXON-COUNT                            
027900     .                                                                    
028000                                                                          
028050*    Finds the bounds of the next run of rows sharing the                 
028060*    same pivot-rank value, then infers across that run if it             
028070*    is more than a single row                                            
028100 SCAN-FOR-NEXT-GROUP.                                                     
028200     MOVE WS-GROUP-START TO WS-GET-SUB                                    
028300     MOVE WS-RANK-SUBSCRIPT TO WS-RANK-NUM                                
028400     PERFORM GET-RANK-FIELD                                               
028500     MOVE WS-RANK-VALUE TO WS-PIVOT-VALUE                                 
028600     MOVE WS-GROUP-START TO WS-GROUP-END                                  
028700     SET WS-GROUP-CONTINUE-YES TO TRUE                                    
028800     PERFORM TRY-EXTEND-GROUP UNTIL WS-GROUP-CONTINUE-NO                  
028900         OR WS-GROUP-END >= WS-TAXON-COUNT                                
029000     IF WS-PIVOT-VALUE NOT = SPACES                                       
029100         AND WS-GROUP-END > WS-GROUP-START                                
029200         PERFORM INFER-HIGHER-TAXA                                        
029300     END-IF                                                               
029400     COMPUTE WS-GROUP-START = WS-GROUP-END + 1                            
029500     .                                                                    
029600                                                                          
029650*    Extends the current same-pivot-value group by one row                
029660*    if the next row's pivot field still matches                          
029700 TRY-EXTEND-GROUP.                                                        
029800     COMPUTE WS-GET-SUB = WS-GROUP-END + 1                                
029900     PERFORM GET-RANK-FIELD                                               
030000     IF WS-RANK-VALUE = WS-PIVOT-VALUE                                    
030100         ADD 1 TO WS-GROUP-END                                            
030200     ELSE                                                                 
030300         SET WS-GROUP-CONTINUE-NO TO TRUE                                 
030400     END-IF                                                               
030500     .                                                                    
030600                                                                          
030700*    Builds the distinct-higher-classification set for this group         
030750*    and, for every sparse row, fills in a value if exactly one           
030780*    candidate in the set is not ruled out by a real conflict             
030800                                                                          
030900 INFER-HIGHER-TAXA.                                                       
031000     PERFORM BUILD-DISTINCT-HIGHER-SET                                    
031100     PERFORM PROCESS-ONE-HIGHER-RANK                                      
031200         VARYING WS-RANK-R FROM 1 BY 1                                    
031300         UNTIL WS-RANK-R >= WS-RANK-SUBSCRIPT                             
031400     .                                                                    
031500                                                                          
031600 BUILD-DISTINCT-HIGHER-SET.                                               
031700     MOVE 0 TO WS-REP-COUNT                                               
031800     PERFORM ADD-REP-IF-NEW                                               
031900         VARYING WS-SUB-1 FROM WS-GROUP-START BY 1                        
032000         UNTIL WS-SUB-1 > WS-GROUP-END                                    
032100     .                                                                    
032200                                                                          
032250*    One member of the group considered for the distinct-                 
032260*    value set, subject to the duplicate check below                      
032300 ADD-REP-IF-NEW.                                                          
032400     SET WS-FOUND-DUP-NO TO TRUE                                          
032500     PERFORM CHECK-REP-MATCH                                              
032600         VARYING WS-REP-SUB FROM 1 BY 1                                   
032700         UNTIL WS-REP-SUB > WS-REP-COUNT OR WS-FOUND-DUP-YES              
032800     IF WS-FOUND-DUP-NO AND WS-REP-COUNT < 50                             
032900         ADD 1 TO WS-REP-COUNT                                            
033000         MOVE WS-SUB-1 TO WR-SOURCE-SUB(WS-REP-COUNT)                     
033100     END-IF                                                               
033200     .                                                                    
033300                                                                          
033350*    A representative is a duplicate of one already collected             
033360*    if the two rows share the same content up through the                
033370*    rank just above the pivot                                            
033400 CHECK-REP-MATCH.                                                         
033500     MOVE LR-OFFSET-BEFORE(WS-RANK-SUBSCRIPT) TO WS-PREFIX-LEN            
033600     IF WS-PREFIX-LEN = 0                                                 
033700         SET WS-FOUND-DUP-YES TO TRUE                                     
033800     ELSE                                                                 
033900         MOVE WR-SOURCE-SUB(WS-REP-SUB) TO WS-GET-SUB                     
034000         IF WS-RAW-ITEM(WS-SUB-1) (1:WS-PREFIX-LEN) =                     
034100            WS-RAW-ITEM(WS-GET-SUB) (1:WS-PREFIX-LEN)                     
034200             SET WS-FOUND-DUP-YES TO TRUE                                 
034300         END-IF                                                           
034400     END-IF                                                               
034500     .                                                                    
034600                                                                          
034650*    Drives INFER-FOR-SPARSE-ROW across every row of the                  
034660*    group for one higher rank at a time                                  
034700 PROCESS-ONE-HIGHER-RANK.                                                 
034800     PERFORM INFER-FOR-SPARSE-ROW THRU INFER-FOR-SPARSE-ROW-EXIT          
034900         VARYING WS-SUB-D FROM WS-GROUP-START BY 1                        
035000         UNTIL WS-SUB-D > WS-GROUP-END                                    
035100     .                                                                    
035200                                                                          
035300 INFER-FOR-SPARSE-ROW.                                                    
035400     MOVE WS-SUB-D TO WS-GET-SUB                                          
035500     MOVE WS-RANK-R TO WS-RANK-NUM                                        
035600     PERFORM GET-RANK-FIELD                                               
035700     IF WS-RANK-VALUE NOT = SPACES                                        
035800         GO TO INFER-FOR-SPARSE-ROW-EXIT                                  
035900     END-IF                                                               
036000                                                                          
036100     MOVE WS-SUB-D TO WS-GET-SUB                                          
036200     MOVE WS-RANK-SUBSCRIPT TO WS-RANK-NUM                                
036300     PERFORM GET-RANK-FIELD                                               
036400     MOVE WS-RANK-VALUE TO WS-PIVOT-CHECK-VALUE                           
036500     IF WS-PIVOT-CHECK-VALUE NOT = SPACES                                 
036600         PERFORM CHECK-HOMONYM                                            
036700         IF WS-IS-HOMONYM-YES                                             
036800             GO TO INFER-FOR-SPARSE-ROW-EXIT                              
036900         END-IF                                                           
037000     END-IF                                                               
037100                                                                          
037200     MOVE 0 TO WS-POTENTIAL-COUNT                                         
037300     PERFORM EVALUATE-ONE-REP-FOR-D                                       
037400         THRU EVALUATE-ONE-REP-FOR-D-EXIT                                 
037500         VARYING WS-REP-SUB FROM 1 BY 1                                   
037600         UNTIL WS-REP-SUB > WS-REP-COUNT                                  
037700                                                                          
037800     IF WS-POTENTIAL-COUNT = 1                                            
037900         MOVE WS-SUB-D TO WS-SET-SUB                                      
038000         MOVE WS-RANK-R TO WS-RANK-NUM                                    
038100         MOVE WS-POTENTIAL-VALUE(1) TO WS-RANK-VALUE                      
038200         PERFORM SET-RANK-FIELD                                           
038300     ELSE                                                                 
038400         IF WS-POTENTIAL-COUNT > 1                                        
038500             AND WS-PIVOT-CHECK-VALUE NOT = SPACES                        
038600             PERFORM ADD-HOMONYM                                          
038700         END-IF                                                           
038800     END-IF                                                               
038900     .                                                                    
039000 INFER-FOR-SPARSE-ROW-EXIT.                                               
039100     EXIT.                                                                
039200                                                                          
039250*    Tests one representative row from the distinct set as a              
039260*    candidate value for the sparse row's missing field                   
039300 EVALUATE-ONE-REP-FOR-D.                                                  
039400     MOVE WR-SOURCE-SUB(WS-REP-SUB) TO WS-GET-SUB                         
039500     MOVE WS-RANK-R TO WS-RANK-NUM                                        
039600     PERFORM GET-RANK-FIELD                                               
039700     MOVE WS-RANK-VALUE TO WS-CANDIDATE-VALUE                             
039800     IF WS-CANDIDATE-VALUE = SPACES                                       
039900         GO TO EVALUATE-ONE-REP-FOR-D-EXIT                                
040000     END-IF                                                               
040100                                                                          
040200     MOVE WS-SUB-D TO WS-SUB-1                                            
040300     MOVE WR-SOURCE-SUB(WS-REP-SUB) TO WS-SUB-2                           
040400     MOVE WS-RANK-R TO WS-CONFLICT-UPTO                                   
040500     PERFORM RECORDS-CONFLICT-THRU-RANK                                   
040600     IF WS-CONFLICT-YES                                                   
040700         GO TO EVALUATE-ONE-REP-FOR-D-EXIT                                
040800     END-IF                                                               
040900                                                                          
041000     PERFORM CHECK-SHARE-HIGHER-EXCLUSIVE                                 
041100     IF WS-SHARE-YES                                                      
041200         PERFORM ADD-POTENTIAL-IF-NEW                                     
041300     END-IF                                                               
041400     .                                                                    
041500 EVALUATE-ONE-REP-FOR-D-EXIT.                                             
041600     EXIT.                                                                
041700                                                                          
041800*    Conflict / share-higher-taxonomy checks - does a candidate           
041850*    higher value clash with what this row already carries, or            
041880*    does more than one row in the group already claim it                 
041900                                                                          
042000 RECORDS-CONFLICT-THRU-RANK.                                              
042100     SET WS-CONFLICT-NO TO TRUE                                           
042200     PERFORM CHECK-CONFLICT-ONE-RANK                                      
042300         VARYING WS-RANK-NUM FROM 1 BY 1                                  
042400         UNTIL WS-RANK-NUM > WS-CONFLICT-UPTO OR WS-CONFLICT-YES          
042500     .                                                                    
042600                                                                          
042650*    One rank's worth of the up-to-rank compare feeding                   
042660*    RECORDS-CONFLICT-THRU-RANK above                                     
042700 CHECK-CONFLICT-ONE-RANK.                                                 
042800     MOVE WS-SUB-1 TO WS-GET-SUB                                          
042900     PERFORM GET-RANK-FIELD                                               
043000     MOVE WS-RANK-VALUE TO WS-CMP-A                                       
043100     MOVE WS-SUB-2 TO WS-GET-SUB                                          
043200     PERFORM GET-RANK-FIELD                                               
043300     MOVE WS-RANK-VALUE TO WS-CMP-B                                       
043400     IF WS-CMP-A NOT = SPACES AND WS-CMP-B NOT = SPACES                   
043500         AND WS-CMP-A NOT = WS-CMP-B                                      
043600         SET WS-CONFLICT-YES TO TRUE                                      
043700     END-IF                                                               
043800     .                                                                    
043900                                                                          
043950*    Do the two rows already agree on every rank strictly                 
043960*    above this one - if not, a value cannot safely cross                 
043970*    from one to the other                                                
044000 CHECK-SHARE-HIGHER-EXCLUSIVE.                                            
044100     MOVE LR-OFFSET-BEFORE(WS-RANK-R) TO WS-PREFIX-LEN                    
044200     SET WS-SHARE-NO TO TRUE                                              
044300     IF WS-PREFIX-LEN = 0                                                 
044400         SET WS-SHARE-YES TO TRUE                                         
044500     ELSE                                                                 
044600         IF WS-RAW-ITEM(WS-SUB-1) (1:WS-PREFIX-LEN) =                     
044700            WS-RAW-ITEM(WS-SUB-2) (1:WS-PREFIX-LEN)                       
044800             SET WS-SHARE-YES TO TRUE                                     
044900         END-IF                                                           
045000     END-IF                                                               
045100     .                                                                    
045200                                                                          
045250*    Distinct-value accumulator for the candidates still in               
045260*    the running for this sparse row's missing field                      
045300 ADD-POTENTIAL-IF-NEW.                                                    
045400     SET WS-FOUND-DUP-NO TO TRUE                                          
045500     PERFORM CHECK-POTENTIAL-MATCH                                        
045600         VARYING WS-POT-SUB FROM 1 BY 1                                   
045700         UNTIL WS-POT-SUB > WS-POTENTIAL-COUNT OR WS-FOUND-DUP-YES        
045800     IF WS-FOUND-DUP-NO AND WS-POTENTIAL-COUNT < 20                       
045900         ADD 1 TO WS-POTENTIAL-COUNT                                      
046000         MOVE WS-CANDIDATE-VALUE                                          
046100             TO WS-POTENTIAL-VALUE(WS-POTENTIAL-COUNT)                    
046200     END-IF                                                               
046300     .                                                                    
046400 CHECK-POTENTIAL-MATCH.                                                   
046500     IF WS-CANDIDATE-VALUE = WS-POTENTIAL-VALUE(WS-POT-SUB)               
046600         SET WS-FOUND-DUP-YES TO TRUE                                     
046700     END-IF                                                               
046800     .                                                                    
046900                                                                          
046950*    Has this pivot value already proven ambiguous earlier in             
046960*    the pass - if so, do not even attempt an inference here              
047000 CHECK-HOMONYM.                                                           
047100     SET WS-IS-HOMONYM-NO TO TRUE                                         
047200     PERFORM CHECK-HOMONYM-ONE                                            
047300         VARYING WS-HOMONYM-SUB FROM 1 BY 1                               
047400         UNTIL WS-HOMONYM-SUB > WS-HOMONYM-COUNT                          
047500             OR WS-IS-HOMONYM-YES                                         
047600     .                                                                    
047700 CHECK-HOMONYM-ONE.                                                       
047800     IF WS-PIVOT-CHECK-VALUE = WS-HOMONYM-VALUE(WS-HOMONYM-SUB)           
047900         SET WS-IS-HOMONYM-YES TO TRUE                                    
048000     END-IF                                                               
048100     .                                                                    
048150*    Records a pivot value that had more than one live                    
048160*    candidate this pass, so a later group sharing that same              
048170*    pivot will not try to infer from it a second time                    
048200 ADD-HOMONYM.                                                             
048300     IF WS-HOMONYM-COUNT < 200                                            
048400         ADD 1 TO WS-HOMONYM-COUNT                                        
048500         MOVE WS-PIVOT-CHECK-VALUE                                        
048600             TO WS-HOMONYM-VALUE(WS-HOMONYM-COUNT)                        
048700     END-IF                                                               
048800     .                                                                    
048900                                                                          
049000*    Step 3 of the pass - after inference, rows that came out             
049050*    identical get collapsed to one so the table does not carry           
049080*    duplicate lineage forward into the next rank pass                    
049100                                                                          
049200 MERGE-DUPLICATE-ROWS.                                                    
049300     MOVE 2 TO WS-SORT-MODE                                               
049400     PERFORM SELECTION-SORT                                               
049500     PERFORM MARK-DUPLICATE                                               
049600         VARYING WS-SUB-1 FROM 2 BY 1                                     
049700         UNTIL WS-SUB-1 > WS-TAXON-COUNT                                  
049800     PERFORM COMPACT-TAXON-TABLE                                          
049900     .                                                                    
049950*    Compares each entry against the one sorted immediately               
049960*    before it - after MERGE-DUPLICATE-ROWS' own sort, true               
049970*    duplicates always land adjacent to one another                       
050000 MARK-DUPLICATE.                                                          
050100     COMPUTE WS-SUB-2 = WS-SUB-1 - 1                                      
050200     PERFORM RECORDS-ARE-EQUAL                                            
050300     IF WS-EQUAL-YES                                                      
050400         MOVE 'N' TO TX-ACTIVE(WS-SUB-1)                                  
050500     END-IF                                                               
050600     .                                                                    
050700                                                                          
050750*    All nine fields (eight ranks plus author) must match for             
050760*    two rows to be considered the same taxon                             
050800 RECORDS-ARE-EQUAL.                                                       
050900     SET WS-EQUAL-YES TO TRUE                                             
051000     PERFORM CHECK-EQUAL-ONE-RANK                                         
051100         VARYING WS-RANK-NUM FROM 1 BY 1                                  
051200         UNTIL WS-RANK-NUM > 8 OR WS-EQUAL-NO                             
051300     IF WS-EQUAL-YES                                                      
051400         AND TX-AUTHOR(WS-SUB-1) NOT = TX-AUTHOR(WS-SUB-2)                
051500         SET WS-EQUAL-NO TO TRUE                                          
051600     END-IF                                                               
051700     .                                                                    
051750*    One rank's worth of the all-eight-ranks compare feeding              
051760*    RECORDS-ARE-EQUAL above                                              
051800 CHECK-EQUAL-ONE-RANK.                                                    
051900     MOVE WS-SUB-1 TO WS-GET-SUB                                          
052000     PERFORM GET-RANK-FIELD                                               
052100     MOVE WS-RANK-VALUE TO WS-CMP-A                                       
052200     MOVE WS-SUB-2 TO WS-GET-SUB                                          
052300     PERFORM GET-RANK-FIELD                                               
052400     MOVE WS-RANK-VALUE TO WS-CMP-B                                       
052500     IF WS-CMP-A NOT = WS-CMP-B                                           
052600         SET WS-EQUAL-NO TO TRUE                                          
052700     END-IF                                                               
052800     .                                                                    
052900                                                                          
053000 COMPACT-TAXON-TABLE.                                                     
053100     MOVE 0 TO WS-COMPACT-WRITE-PTR                                       
053200     PERFORM COMPACT-ONE-ENTRY                                            
053300         VARYING WS-SUB-1 FROM 1 BY 1                                     
053400         UNTIL WS-SUB-1 > WS-TAXON-COUNT                                  
053500     MOVE WS-COMPACT-WRITE-PTR TO WS-TAXON-COUNT                          
053600     .                                                                    
053650*    Surviving (still-active) entries slide down over the                 
053660*    marked-duplicate gaps left behind by MARK-DUPLICATE                  
053700 COMPACT-ONE-ENTRY.                                                       
053800     IF TX-IS-ACTIVE(WS-SUB-1)                                            
053900         ADD 1 TO WS-COMPACT-WRITE-PTR                                    
054000         IF WS-COMPACT-WRITE-PTR NOT = WS-SUB-1                           
054100             MOVE WS-RAW-ITEM(WS-SUB-1)                                   
054200                 TO WS-RAW-ITEM(WS-COMPACT-WRITE-PTR)                     
054300         END-IF                                                           
054400     END-IF                                                               
054500     .                                                                    
054600                                                                          
054700******************************************************************        
054800*    Generic selection sort over the whole working set                    
054900                                                                          
055000 SELECTION-SORT.                                                          
055100     MOVE WS-TAXON-COUNT TO WS-SORT-N                                     
055200     PERFORM SORT-OUTER-STEP                                              
055300         VARYING WS-SORT-I FROM 1 BY 1                                    
055400         UNTIL WS-SORT-I >= WS-SORT-N                                     
055500     .                                                                    
055550*    Finds the smallest remaining entry and swaps it into                 
055560*    place - classic selection-sort outer loop                            
055600 SORT-OUTER-STEP.                                                         
055700     MOVE WS-SORT-I TO WS-SORT-MIN                                        
055800     PERFORM SORT-INNER-STEP                                              
055900         VARYING WS-SORT-J FROM WS-SORT-I BY 1                            
056000         UNTIL WS-SORT-J > WS-SORT-N                                      
056100     IF WS-SORT-MIN NOT = WS-SORT-I                                       
056200         MOVE WS-SORT-I   TO WS-SUB-1                                     
056300         MOVE WS-SORT-MIN TO WS-SUB-2                                     
056400         PERFORM SWAP-ENTRIES                                             
056500     END-IF                                                               
056600     .                                                                    
056650*    One candidate-minimum compare for the current outer pass             
056700 SORT-INNER-STEP.                                                         
056800     IF WS-SORT-J > WS-SORT-I                                             
056900         MOVE WS-SORT-MIN TO WS-SUB-1                                     
057000         MOVE WS-SORT-J   TO WS-SUB-2                                     
057100         PERFORM COMPARE-ENTRIES                                          
057200         IF WS-COMPARE-RESULT > ZERO                                      
057300             MOVE WS-SORT-J TO WS-SORT-MIN                                
057400         END-IF                                                           
057500     END-IF                                                               
057600     .                                                                    
057700                                                                          
057750*    Mode 1 (rank pass) compares one rank plus a same-rank                
057760*    author tiebreak on Species/Subspecies; mode 2 (dedup                 
057770*    pass) compares all eight ranks plus author, top to bottom            
057800 COMPARE-ENTRIES.                                                         
057900     MOVE ZERO TO WS-COMPARE-RESULT                                       
058000     EVALUATE WS-SORT-MODE                                                
058050*        Mode 1 (rank pass) - just the pivot rank for this                
058060*        pass, falling to an author tiebreak on the two ranks             
058070*        (Species/Subspecies) where two rows can otherwise be             
058080*        indistinguishable                                                
058100         WHEN 1                                                           
058200             MOVE WS-RANK-SUBSCRIPT TO WS-RANK-NUM                        
058300             PERFORM COMPARE-ONE-RANK                                     
058400             IF WS-COMPARE-RESULT = ZERO                                  
058500                 AND (WS-RANK-SUBSCRIPT = 7                               
058600                      OR WS-RANK-SUBSCRIPT = 8)                           
058700                 MOVE TX-AUTHOR(WS-SUB-1) TO WS-CMP-A                     
058800                 MOVE TX-AUTHOR(WS-SUB-2) TO WS-CMP-B                     
058900                 PERFORM NULLS-LAST-ADJUST                                
059000                 PERFORM SET-COMPARE-RESULT-FROM-CMP                      
059100             END-IF                                                       
059150*        Mode 2 (dedup pass) - all eight ranks in strict                  
059160*        ladder order, falling to the author tiebreak only if             
059170*        every rank tied                                                  
059200         WHEN 2                                                           
059300             PERFORM COMPARE-ONE-RANK                                     
059400                 VARYING WS-RANK-NUM FROM 1 BY 1                          
059500                 UNTIL WS-RANK-NUM > 8                                    
059600                     OR WS-COMPARE-RESULT NOT = ZERO                      
059700             IF WS-COMPARE-RESULT = ZERO                                  
059800                 MOVE TX-AUTHOR(WS-SUB-1) TO WS-CMP-A                     
059900                 MOVE TX-AUTHOR(WS-SUB-2) TO WS-CMP-B                     
060000                 PERFORM NULLS-LAST-ADJUST                                
060100                 PERFORM SET-COMPARE-RESULT-FROM-CMP                      
060200             END-IF                                                       
060300     END-EVALUATE                                                         
060400     .                                                                    
060450*    Fetches the same rank field from both entries and leaves             
060460*    the null adjustment/compare-code work to the paragraphs              
060470*    below                                                                
060500 COMPARE-ONE-RANK.                                                        
060600     MOVE WS-SUB-1 TO WS-GET-SUB                                          
060700     PERFORM GET-RANK-FIELD                                               
060800     MOVE WS-RANK-VALUE TO WS-CMP-A                                       
060900     MOVE WS-SUB-2 TO WS-GET-SUB                                          
061000     PERFORM GET-RANK-FIELD                                               
061100     MOVE WS-RANK-VALUE TO WS-CMP-B                                       
061200     PERFORM NULLS-LAST-ADJUST                                            
061300     PERFORM SET-COMPARE-RESULT-FROM-CMP                                  
061400     .                                                                    
061450*    Same nulls-sort-last trick as 4-TRI's SORT step - a blank            
061460*    compare field is swapped for HIGH-VALUES so it always                
061470*    loses to a real value instead of winning on SPACE's low              
061480*    collating position                                                   
061500 NULLS-LAST-ADJUST.                                                       
061600     IF WS-CMP-A = SPACES                                                 
061700         MOVE HIGH-VALUES TO WS-CMP-A                                     
061800     END-IF                                                               
061900     IF WS-CMP-B = SPACES                                                 
062000         MOVE HIGH-VALUES TO WS-CMP-B                                     
062100     END-IF                                                               
062200     .                                                                    
062250*    Turns a plain low/equal/high compare into the -1/0/1                 
062260*    result code the sort steps above test against                        
062300 SET-COMPARE-RESULT-FROM-CMP.                                             
062400     IF WS-CMP-A < WS-CMP-B                                               
062500         MOVE -1 TO WS-COMPARE-RESULT                                     
062600     ELSE                                                                 
062700         IF WS-CMP-A > WS-CMP-B                                           
062800             MOVE 1 TO WS-COMPARE-RESULT                                  
062900         END-IF                                                           
063000     END-IF                                                               
063100     .                                                                    
063200                                                                          
063250*    Whole-entry swap via the raw-image redefinition - one                
063260*    three-way MOVE through WS-SWAP-TEMP instead of nine                  
063300 SWAP-ENTRIES.                                                            
063400     MOVE WS-RAW-ITEM(WS-SUB-1) TO WS-SWAP-TEMP                           
063500     MOVE WS-RAW-ITEM(WS-SUB-2) TO WS-RAW-ITEM(WS-SUB-1)                  
063600     MOVE WS-SWAP-TEMP TO WS-RAW-ITEM(WS-SUB-2)                           
063700     .                                                                    
063800                                                                          
063900******************************************************************        
064000*    Rank-indexed get/set accessor pair - EVALUATE on the rank            
064050*    number moves the one active named field (TX-KINGDOM thru             
064080*    TX-SUBSPECIES) in or out of the common work field                    
064100                                                                          
064200 GET-RANK-FIELD.                                                          
064300     EVALUATE WS-RANK-NUM                                                 
064350*        Kingdom through Subspecies, in ladder order                      
064400         WHEN 1  MOVE TX-KINGDOM(WS-GET-SUB)    TO WS-RANK-VALUE          
064500         WHEN 2  MOVE TX-PHYLUM(WS-GET-SUB)     TO WS-RANK-VALUE          
064600         WHEN 3  MOVE TX-KLASS(WS-GET-SUB)      TO WS-RANK-VALUE          
064700         WHEN 4  MOVE TX-ORDER(WS-GET-SUB)      TO WS-RANK-VALUE          
064800         WHEN 5  MOVE TX-FAMILY(WS-GET-SUB)     TO WS-RANK-VALUE          
064900         WHEN 6  MOVE TX-GENUS(WS-GET-SUB)      TO WS-RANK-VALUE          
065000         WHEN 7  MOVE TX-SPECIES(WS-GET-SUB)    TO WS-RANK-VALUE          
065100         WHEN 8  MOVE TX-SUBSPECIES(WS-GET-SUB) TO WS-RANK-VALUE          
065200     END-EVALUATE                                                         
065300     .                                                                    
065350*    Set side of the pair - the mirror image of GET-RANK-FIELD            
065360*    just above, moving the work field back into the one                  
065370*    active named field the current rank calls for                        
065400 SET-RANK-FIELD.                                                          
065500     EVALUATE WS-RANK-NUM                                                 
065600         WHEN 1  MOVE WS-RANK-VALUE TO TX-KINGDOM(WS-SET-SUB)             
065700         WHEN 2  MOVE WS-RANK-VALUE TO TX-PHYLUM(WS-SET-SUB)              
065800         WHEN 3  MOVE WS-RANK-VALUE TO TX-KLASS(WS-SET-SUB)               
065900         WHEN 4  MOVE WS-RANK-VALUE TO TX-ORDER(WS-SET-SUB)               
066000         WHEN 5  MOVE WS-RANK-VALUE TO TX-FAMILY(WS-SET-SUB)              
066100         WHEN 6  MOVE WS-RANK-VALUE TO TX-GENUS(WS-SET-SUB)               
066200         WHEN 7  MOVE WS-RANK-VALUE TO TX-SPECIES(WS-SET-SUB)             
066300         WHEN 8  MOVE WS-RANK-VALUE TO TX-SUBSPECIES(WS-SET-SUB)          
066400     END-EVALUATE                                                         
066500     .                                                                    
066600                                                                          
066700******************************************************************        
066800*    Carry the merged working set out to 3-TAXONS.DAT                     
066900                                                                          
067000 WRITE-TAXON-TABLE.                                                       
067100     MOVE 1 TO WS-SUB-1                                                   
067200     PERFORM WRITE-ONE-TAXON UNTIL WS-SUB-1 > WS-TAXON-COUNT              
067300     .                                                                    
067400 WRITE-TAXON-TABLE-EXIT.                                                  
067500     EXIT.                                                                
067600                                                                          
067650*    One table entry laid back out to a full DC record and                
067660*    written through to 3-TAXONS.DAT                                      
067700 WRITE-ONE-TAXON.                                                         
067800     INITIALIZE DC-CLASSIFICATION-RECORD                                  
067900     MOVE WS-RAW-ITEM(WS-SUB-1) (1:440)                                   
068000         TO DC-CLASSIFICATION-CONTENT                                     
068100     MOVE DC-CLASSIFICATION-RECORD TO C-TAXONS-ENREG                      
068200     WRITE C-TAXONS-ENREG                                                 
068300     ADD 1 TO WS-SUB-1                                                    
068400     .                                                                    
068500                                                                          
068550*    FONCTION - normal end of job, no return-code work needed             
068600******************************************************************        
068700 FIN-PGM.                                                                 
068800     STOP RUN                                                             
068900     .                                                                    
069000******************************************************************        
