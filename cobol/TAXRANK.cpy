000100******************************************************************        
000200* Copybook:  TAXRANK                                                      
000300* Purpose:   The 8-step Linnean rank ladder, Kingdom first.  A            
000400*            REDEFINES-over-FILLER static table, same trick this          
000500*            shop already used for NOM-REGION in 3-REGIONS - a            
000600*            fixed lookup list that never gets rewritten at run           
000700*            time, so it is loaded by VALUE clause, not by READ.          
000800* Used by:   3-NORMALISE, 5-ARBRE (RANK-INDEX-OF,                         
000900*            RANK-IS-HIGHER-OR-EQUAL paragraphs)                          
001000******************************************************************        
001100* CHANGE LOG                                                              
001200*   03/24/1988  KR   TX-014  8-rank ladder, Kingdom..Subspecies           
001300******************************************************************        
001400 01  LR-RANK-LADDER-VALUES.                                               
001500     05  FILLER                  PIC X(02)  VALUE 'K '.                   
001600     05  FILLER                  PIC X(02)  VALUE 'P '.                   
001700     05  FILLER                  PIC X(02)  VALUE 'C '.                   
001800     05  FILLER                  PIC X(02)  VALUE 'O '.                   
001900     05  FILLER                  PIC X(02)  VALUE 'F '.                   
002000     05  FILLER                  PIC X(02)  VALUE 'G '.                   
002100     05  FILLER                  PIC X(02)  VALUE 'S '.                   
002200     05  FILLER                  PIC X(02)  VALUE 'SS'.                   
002300 01  LR-RANK-LADDER  REDEFINES  LR-RANK-LADDER-VALUES.                    
002400     05  LR-RANK-CODE  PIC X(02)  OCCURS 8 TIMES.                         
002500*    LR-RANK-CODE(1) = Kingdom (highest) .. LR-RANK-CODE(8) =             
002600*    Subspecies (lowest).  "higher than X" is subscripts 1 thru           
002700*    RANK-IDX-1 ; "lower than X" is RANK-IDX+1 thru 8.                    
