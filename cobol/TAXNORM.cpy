000100******************************************************************        
000200* Copybook:  TAXNORM                                                      
000300* Purpose:   Normalized taxon record - one row per unique taxon,          
000400*            any rank, parent-pointer hierarchy (id/parentId).            
000500* Used by:   5-ARBRE (builds it), any downstream reader of                
000600*            NORMAL.DAT                                                   
000700******************************************************************        
000800* CHANGE LOG                                                              
000900*   04/26/1988  FXM  TX-021  first cut - id/parentId/name/author/rk       
001000*   05/03/1988  FXM  TX-025  added reserved filler for a future           
001100*                            taxonomic-status flag (not populated         
001200*                            by 5-ARBRE this release)                     
001300******************************************************************        
001400 01  NC-TAXON-RECORD.                                                     
001500     05  NC-TAXON-ID             PIC 9(9).                                
001600     05  NC-PARENT-ID            PIC 9(9).                                
001700     05  NC-SCIENTIFIC-NAME      PIC X(80).                               
001800     05  NC-AUTHOR               PIC X(60).                               
001900     05  NC-RANK-CODE            PIC X(02).                               
002000*        88-levels mirror the LR-RANK-CODE values in TAXRANK              
002100         88  NC-RANK-IS-KINGDOM         VALUE 'K '.                       
002200         88  NC-RANK-IS-PHYLUM          VALUE 'P '.                       
002300         88  NC-RANK-IS-CLASS           VALUE 'C '.                       
002400         88  NC-RANK-IS-ORDER           VALUE 'O '.                       
002500         88  NC-RANK-IS-FAMILY          VALUE 'F '.                       
002600         88  NC-RANK-IS-GENUS           VALUE 'G '.                       
002700         88  NC-RANK-IS-SPECIES         VALUE 'S '.                       
002800         88  NC-RANK-IS-SUBSPECIES      VALUE 'SS'.                       
002900     05  FILLER                  PIC X(10)  VALUE SPACES.                 
